000010* WSWEBHK.CBL
000020*-----------------------------------------------------------------
000030*   WORKING-STORAGE to be used by PL-FIRE-WEBHOOKS.CBL.
000040*
000050*   Variables the calling paragraph must set before the PERFORM:
000060*      WHF-EVENT-TYPE       --- the short event name that just
000070*                                occurred (PRODUCT-CREATED,
000080*                                PRODUCT-UPDATED, PRODUCT-DELETED,
000090*                                BULK-IMPORT-COMPLETED, or
000100*                                BULK-DELETE-COMPLETED)
000110*      WHF-DETAIL           --- free text describing the record
000120*                                that changed, copied onto
000130*                                NOTIFY-LINE
000140*
000150*   The paragraph scans WEBHOOK-FILE from the top on every call
000160*   and writes one NOTIFY-LINE for every active webhook whose
000170*   event type matches WHF-EVENT-TYPE.  No delivery is attempted
000180*   here - that is outside this job, per the shop's standing
000190*   instruction that this job only has to log what would have
000200*   been sent.
000210*-----------------------------------------------------------------
000220* 1998-11-09 LF  CR1094  Member written.
000230* 1998-11-24 LF  CR1099  Added the WS-WEBHOOK-FILE-STATUS and
000240*                         WS-NOTIFY-FILE-STATUS fields PL-FIRE-
000250*                         WEBHOOKS.CBL needs - left off the member
000260*                         when it was first written and never
000270*                         caught until the purge job started
000280*                         calling it.
000290*-----------------------------------------------------------------
000300
000310    01  WHF-EVENT-TYPE                 PIC X(25).
000320
000330    01  WHF-DETAIL                     PIC X(80).
000340
000350    01  W-WHF-WEBHOOK-EOF              PIC X(01).
000360        88  WHF-WEBHOOK-EOF                VALUE "Y".
000370
000380    01  WHF-WEBHOOKS-FIRED COMP        PIC S9(05).
000390
000400    01  WS-WEBHOOK-FILE-STATUS         PIC X(02).
000410
000420    01  WS-NOTIFY-FILE-STATUS          PIC X(02).
000430