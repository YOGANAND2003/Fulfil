000010* PL-LOOK-FOR-PRODUCT-RECORD.CBL
000020*-----------------------------------------------------------------
000030*   Shared PROCEDURE DIVISION paragraph - keyed lookup against
000040*   PRODUCT-FILE.  Caller moves the SKU to PROD-SKU, moves "Y" to
000050*   W-FOUND-PRODUCT-RECORD, then PERFORMs LOOK-FOR-PRODUCT-RECORD.
000060*   On return, FOUND-PRODUCT-RECORD is true only when the SKU was
000070*   on file, and PRODUCT-REC holds that record.
000080*-----------------------------------------------------------------
000090* 1998-11-02 LF  CR1091  Paragraph written for the maintenance
000100*                         job.
000110* 1998-11-18 LF  CR1098  Re-used by the import job for the upsert
000120*                         lookup - no change to the paragraph
000130*                         itself.
000140*-----------------------------------------------------------------
000150
000160LOOK-FOR-PRODUCT-RECORD.
000170
000180    READ PRODUCT-FILE
000190        INVALID KEY
000200            MOVE "N" TO W-FOUND-PRODUCT-RECORD.
000210