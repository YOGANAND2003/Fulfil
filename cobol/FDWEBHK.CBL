000010* FDWEBHK.CBL
000020*-----------------------------------------------------------------
000030*   Webhook registration reference record (WEBHOOKS).
000040*   WH-EVENT-TYPE is one of the five event types this shop fires -
000050*   see WSWEBHK.CBL for the full list.
000060*-----------------------------------------------------------------
000070* 1998-11-09 LF  CR1094  Member written for webhook dispatch.
000080* 2004-05-11 DG  CR1416  Dropped WH-EVENT-SHORT - it redefined the
000090*                         trailing FILLER bytes, not the event
000100*                         type, and was never read by any
000110*                         paragraph.
000120*-----------------------------------------------------------------
000130
000140    FD  WEBHOOK-FILE
000150        LABEL RECORDS ARE STANDARD.
000160
000170    01  WEBHOOK-REC.
000180        05  WH-NAME                    PIC X(30).
000190        05  WH-URL                     PIC X(60).
000200        05  WH-EVENT-TYPE              PIC X(25).
000210        05  WH-ACTIVE                  PIC X(01).
000220            88  WEBHOOK-IS-ACTIVE          VALUE "Y".
000230            88  WEBHOOK-IS-INACTIVE        VALUE "N".
000240        05  WH-SECRET                  PIC X(30).
000250        05  FILLER                     PIC X(10).
000260