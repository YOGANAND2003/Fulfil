000010* SLWEBHK.CBL
000020*-----------------------------------------------------------------
000030*   FILE-CONTROL entry for the webhook registration reference file
000040*   (WEBHOOKS).  Small reference file, read start-to-finish the
000050*   same way this shop reads STATE-FILE for a lookup pass.
000060*-----------------------------------------------------------------
000070* 1998-11-09 LF  CR1094  Member written for webhook dispatch.
000080*-----------------------------------------------------------------
000090
000100    SELECT WEBHOOK-FILE
000110           ASSIGN TO WEBHOOKS
000120           ORGANIZATION IS SEQUENTIAL
000130           FILE STATUS IS WS-WEBHOOK-FILE-STATUS.
000140