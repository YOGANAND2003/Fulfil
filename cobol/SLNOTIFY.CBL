000010* SLNOTIFY.CBL
000020*-----------------------------------------------------------------
000030*   FILE-CONTROL entry for the fired-event notification output
000040*   (NOTIFY).  One line per notification record.
000050*-----------------------------------------------------------------
000060* 1998-11-09 LF  CR1094  Member written for webhook dispatch.
000070*-----------------------------------------------------------------
000080
000090    SELECT NOTIFY-FILE
000100           ASSIGN TO NOTIFY
000110           ORGANIZATION IS LINE SEQUENTIAL
000120           FILE STATUS IS WS-NOTIFY-FILE-STATUS.
