000010* FDPRODCT.CBL
000020*-----------------------------------------------------------------
000030*   Product master record (PRODMAST).
000040*
000050*   PROD-SKU is the unique record key, normalized to upper case
000060*   on the way in by every program that writes this file.
000070*   PROD-PRICE carries no floating point and no packed digits -
000080*   zoned DISPLAY the same way VOUCHER-AMOUNT is kept on
000090*   VOUCHER-FILE.
000100*-----------------------------------------------------------------
000110* 1998-11-02 LF  CR1091  Member written for the product-master
000120* job. 1998-11-18 LF  CR1098  Added PROD-PRICE-ALT unsigned print
000130* view. 1999-02-24 LF  CR1140  Widened the trailing filler to a
000140* full word
000150*                         boundary after the file-aid review.
000160*-----------------------------------------------------------------
000170
000180    FD  PRODUCT-FILE
000190        LABEL RECORDS ARE STANDARD.
000200
000210    01  PRODUCT-REC.
000220        05  PROD-SKU                   PIC X(20).
000230        05  PROD-NAME                  PIC X(40).
000240        05  PROD-PRICE                 PIC S9(8)V99.
000250        05  PROD-DESC                  PIC X(60).
000260        05  PROD-ACTIVE                PIC X(01).
000270            88  PRODUCT-IS-ACTIVE          VALUE "Y".
000280            88  PRODUCT-IS-INACTIVE        VALUE "N".
000290        05  FILLER                     PIC X(09).
000300
000310*   Unsigned print/compare view of the price - same bytes as
000320*   PROD-PRICE above, laid down the day the listing report needed
000330*   a view it could MOVE straight into an edited field without
000340*   tripping over the sign.
000350    01  PRODUCT-REC-PRICE-VIEW REDEFINES PRODUCT-REC.
000360        05  FILLER                     PIC X(60).
000370        05  PRDV-PRICE-UNSIGNED        PIC 9(08)V99.
000380        05  FILLER                     PIC X(70).
000390