000010IDENTIFICATION DIVISION.
000020PROGRAM-ID. product-list-report.
000030AUTHOR. L. FORTUNATO.
000040INSTALLATION. MERIDIAN DATA PROCESSING - BATCH SYSTEMS GROUP.
000050DATE-WRITTEN. 11/27/1989.
000060DATE-COMPILED.
000070SECURITY. UNCLASSIFIED.
000080*-----------------------------------------------------------------
000090*   PRODUCT-LIST-REPORT  --  PRODUCT MASTER COUNTS AND LISTING.
000100*-----------------------------------------------------------------
000110*   READS A SINGLE CONTROL CARD (PARMCARD) CARRYING AN OPTIONAL
000120*   SEARCH STRING AND AN OPTIONAL STATUS FILTER (ACTIVE, INACTIVE,
000130*   OR BLANK FOR BOTH), THEN WALKS PRODMAST IN SKU SEQUENCE
000140*   PRINTING A PAGED DETAIL LINE FOR EVERY PRODUCT THAT MATCHES.
000150*   THE SEARCH STRING IS MATCHED CASE-INSENSITIVE AS A SUBSTRING
000160*   OF THE SKU, NAME, OR DESCRIPTION.  TOTAL, FILTERED, ACTIVE,
000170*   AND INACTIVE COUNTS ARE PRINTED ON THE SUMMARY LINE AT THE
000180*   END OF THE REPORT.
000190*-----------------------------------------------------------------
000200*                        C H A N G E   L O G
000210*-----------------------------------------------------------------
000220* 1989-11-27 LF  CR1108  PROGRAM WRITTEN.
000230* 1989-12-04 LF  CR1112  ADDED THE STATUS FILTER TO THE CONTROL
000240*                         CARD - SALES WANTED ACTIVE-ONLY LISTINGS
000250*                         WITHOUT HAND-EDITING THE OUTPUT.
000260* 1990-03-19 LF  CR1155  SEARCH STRING NOW MATCHES AGAINST THE
000270*                         DESCRIPTION FIELD AS WELL AS SKU AND
000280*                         NAME.
000290* 1991-09-14 RM  CR1212  SEARCH STRING MATCH MADE
000300*                         CASE-INSENSITIVE.
000310* 1998-11-30 RM  CR1244  Y2K REVIEW - NO DATE FIELDS PRINTED BY
000320*                         THIS REPORT. NO CHANGE REQUIRED.
000330* 1999-01-18 RM  CR1250  CONFIRMED CLEAN ON Y2K ROLLOVER TEST RUN.
000340* 2001-07-11 DG  CR1320  BLANK STATUS FILTER ON THE CONTROL CARD
000350*                         NOW DOCUMENTED AS MEANING "BOTH" -
000360*                         OPERATIONS KEPT ASKING WHY A BLANK CARD
000370*                         PRINTED EVERYTHING.
000380* 2002-08-14 DG  CR1420  SEARCH STRING SCAN REWRITTEN TO TEST SKU,
000390*                         NAME AND DESCRIPTION SEPARATELY AT THE
000400*                         SEARCH STRING'S ACTUAL LENGTH - THE OLD
000410*                         FIXED-WIDTH SCAN OF THE COMBINED KEY
000420*                         WORK AREA MISSED MATCHES IN THE MIDDLE
000430*                         OF A FIELD AND COULD FALSE-MATCH ACROSS
000440*                         A FIELD BOUNDARY.
000450* 2004-05-18 DG  CR1421  LISTING NOW PRINTS PRDV-PRICE-UNSIGNED
000460*                         INSTEAD OF PROD-PRICE - THE UNSIGNED
000470*                         VIEW HAD SAT UNUSED IN FDPRODCT.CBL
000480*                         SINCE IT WAS ADDED.
000490* 2004-06-07 DG  CR1430  COUNTS REPORT NOW PRINTS TOTAL, FILTERED,
000500*                         ACTIVE AND INACTIVE EACH ON THEIR OWN
000510*                         LINE INSTEAD OF ONE CROWDED SUMMARY
000520*                         LINE. WIRED THE OLD PRA-FILTER-LETTER
000530*                         VIEW INTO 1000-INITIALIZE-THE-RUN TO
000540*                         EXPAND A ONE-LETTER STATUS CODE BACK OUT
000550*                         TO THE FULL WORD.
000560*-----------------------------------------------------------------
000570
000580ENVIRONMENT DIVISION.
000590CONFIGURATION SECTION.
000600
000610SPECIAL-NAMES.
000620    C01 IS TOP-OF-FORM.
000630
000640INPUT-OUTPUT SECTION.
000650FILE-CONTROL.
000660
000670    SELECT PARM-FILE
000680        ASSIGN TO PARMCARD
000690        ORGANIZATION IS LINE SEQUENTIAL
000700        FILE STATUS IS WS-PARM-FILE-STATUS.
000710
000720    SELECT PRINTER-FILE
000730        ASSIGN TO PRTLIST
000740        ORGANIZATION IS LINE SEQUENTIAL
000750        FILE STATUS IS WS-PRINTER-FILE-STATUS.
000760
000770    COPY "SLPRODCT.CBL".
000780
000790DATA DIVISION.
000800FILE SECTION.
000810
000820    FD  PARM-FILE
000830        LABEL RECORDS ARE STANDARD.
000840
000850    01  PARM-RECORD.
000860        05  PARM-SEARCH-STRING         PIC X(40).
000870        05  PARM-STATUS-FILTER         PIC X(08).
000880        05  FILLER                     PIC X(32).
000890
000900    01  PARM-RECORD-ALT REDEFINES PARM-RECORD.
000910        05  FILLER                     PIC X(40).
000920        05  PRA-FILTER-LETTER          PIC X(01).
000930        05  FILLER                     PIC X(39).
000940
000950    FD  PRINTER-FILE
000960        LABEL RECORDS ARE STANDARD.
000970
000980    01  PRINT-LINE                     PIC X(132).
000990
001000    COPY "FDPRODCT.CBL".
001010
001020WORKING-STORAGE SECTION.
001030
001040    01  WS-PARM-FILE-STATUS            PIC X(02).
001050    01  WS-PRINTER-FILE-STATUS         PIC X(02).
001060
001070    01  WS-PRODUCT-FILE-STATUS         PIC X(02).
001080
001090    01  W-END-OF-PRODUCTS              PIC X(01).
001100        88  END-OF-PRODUCTS                VALUE "Y".
001110
001120    01  W-ROW-MATCHES-FILTER           PIC X(01).
001130        88  ROW-MATCHES-FILTER             VALUE "Y".
001140
001150    01  WRK-LINE-COUNT                 COMP PIC S9(03).
001160    01  WRK-PAGE-COUNT                 COMP PIC S9(03).
001170    01  WRK-SCAN-POSITION              COMP PIC S9(03).
001180    01  WRK-SEARCH-LEN                 COMP PIC S9(03).
001190    01  WRK-FIELD-SCAN-LEN             COMP PIC S9(03).
001200    01  WRK-LAST-START-POS             COMP PIC S9(03).
001210
001220    01  WRK-REPORT-COUNTERS.
001230        05  WRK-TOTAL-COUNT            COMP PIC S9(07).
001240        05  WRK-FILTERED-COUNT         COMP PIC S9(07).
001250        05  WRK-ACTIVE-COUNT           COMP PIC S9(07).
001260        05  WRK-INACTIVE-COUNT         COMP PIC S9(07).
001270        05  FILLER                     PIC X(06).
001280
001290*   Upper-cased working copy used for the case-insensitive
001300*   substring search - kept apart from
001310*   PROD-SKU/PROD-NAME/PROD-DESC so the printed detail line still
001320*   shows the record as it sits on PRODMAST.
001330    01  W-PRODUCT-KEY-WORK              PIC X(120).
001340
001350    01  W-PRODUCT-KEY-ALT REDEFINES W-PRODUCT-KEY-WORK.
001360        05  WPK-SKU                    PIC X(20).
001370        05  WPK-NAME                   PIC X(40).
001380        05  WPK-DESC                   PIC X(60).
001390
001400    01  WRK-SEARCH-STRING-UPPER        PIC X(40).
001410
001420*   Scratch area the substring scan copies one field into at a
001430*   time - the scan itself never reaches across SKU/NAME/DESC,
001440*   only within whichever field currently sits here (CR1420).
001450    01  WRK-FIELD-SCAN-AREA            PIC X(60).
001460
001470    01  REPORT-HEADING-LINE-1.
001480        05  FILLER                     PIC X(40) VALUE
001490            "MERIDIAN DATA PROCESSING".
001500        05  FILLER                     PIC X(52) VALUE SPACES.
001510        05  FILLER                     PIC X(16)
001520            VALUE "PRODUCT LISTING".
001530        05  FILLER                     PIC X(15) VALUE SPACES.
001540        05  RHL-PAGE-LABEL             PIC X(05) VALUE "PAGE ".
001550        05  RHL-PAGE-NUMBER            PIC ZZ9.
001560
001570    01  REPORT-HEADING-LINE-2.
001580        05  FILLER                     PIC X(08) VALUE "SKU".
001590        05  FILLER                     PIC X(14) VALUE SPACES.
001600        05  FILLER                     PIC X(08) VALUE "NAME".
001610        05  FILLER                     PIC X(34) VALUE SPACES.
001620        05  FILLER                     PIC X(06) VALUE "PRICE".
001630        05  FILLER                     PIC X(06) VALUE SPACES.
001640        05  FILLER                     PIC X(06) VALUE "ACTIVE".
001650        05  FILLER                     PIC X(50) VALUE SPACES.
001660
001670    01  REPORT-DETAIL-LINE.
001680        05  RDL-SKU                    PIC X(20).
001690        05  FILLER                     PIC X(02) VALUE SPACES.
001700        05  RDL-NAME                   PIC X(40).
001710        05  FILLER                     PIC X(02) VALUE SPACES.
001720        05  RDL-PRICE                  PIC ZZZ,ZZZ9.99.
001730        05  FILLER                     PIC X(03) VALUE SPACES.
001740        05  RDL-ACTIVE                 PIC X(08).
001750        05  FILLER                     PIC X(55) VALUE SPACES.
001760
001770*   CR1430 - SPEC CALLS FOR FOUR SEPARATE LABELLED LINES, NOT ONE
001780*   COMBINED LINE - THE OLD REPORT-SUMMARY-LINE CRAMMED ALL FOUR
001790*   COUNTS ONTO A SINGLE PRINT LINE.  REPLACED WITH FOUR RECORDS,
001800*   ONE WRITE APIECE, IN 3000-FINALIZE-THE-RUN.
001810    01  REPORT-TOTAL-LINE.
001820        05  FILLER                     PIC X(07) VALUE "TOTAL  ".
001830        05  RSL-TOTAL                  PIC ZZZZZZ9.
001840        05  FILLER                     PIC X(36) VALUE SPACES.
001850
001860    01  REPORT-FILTERED-LINE.
001870        05  FILLER                     PIC X(10)
001880            VALUE "FILTERED  ".
001890        05  RSL-FILTERED               PIC ZZZZZZ9.
001900        05  FILLER                     PIC X(33) VALUE SPACES.
001910
001920    01  REPORT-ACTIVE-LINE.
001930        05  FILLER                     PIC X(08) VALUE "ACTIVE  ".
001940        05  RSL-ACTIVE                 PIC ZZZZZZ9.
001950        05  FILLER                     PIC X(35) VALUE SPACES.
001960
001970    01  REPORT-INACTIVE-LINE.
001980        05  FILLER                     PIC X(10)
001990            VALUE "INACTIVE  ".
002000        05  RSL-INACTIVE               PIC ZZZZZZ9.
002010        05  FILLER                     PIC X(33) VALUE SPACES.
002020
002030PROCEDURE DIVISION.
002040
002050*-----------------------------------------------------------------
002060*   MAIN LINE - THREE STEPS, EACH A SELF-CONTAINED SECTION BELOW.
002070*   INITIALIZE OPENS EVERYTHING AND READS THE CONTROL CARD,
002080*   PROCESS-THE-PRODUCTS WALKS PRODMAST AND PRINTS THE MATCHING
002090*   DETAIL LINES, FINALIZE PRINTS THE COUNTS AND CLOSES UP.
002100*-----------------------------------------------------------------
002110
0021200000-MAIN-LINE.
002130
002140    PERFORM 1000-INITIALIZE-THE-RUN THRU 1000-EXIT.
002150    PERFORM 2000-PROCESS-THE-PRODUCTS THRU 2000-EXIT.
002160    PERFORM 3000-FINALIZE-THE-RUN THRU 3000-EXIT.
002170
002180    STOP RUN.
002190
002200*-----------------------------------------------------------------
002210*   1000 - READ THE CONTROL CARD, OPEN PRODMAST AND PRTLIST.
002220*-----------------------------------------------------------------
002230
0022401000-INITIALIZE-THE-RUN.
002250
002260*   COUNTERS AND SWITCHES FOR A FRESH RUN - THIS PROGRAM IS A
002270*   ONE-SHOT REPORT STEP, NOT A SERVER, SO THERE IS NOWHERE ELSE
002280*   STALE VALUES COULD BE COMING FROM.
002290    MOVE ZERO TO WRK-TOTAL-COUNT WRK-FILTERED-COUNT
002300                 WRK-ACTIVE-COUNT WRK-INACTIVE-COUNT.
002310    MOVE ZERO TO WRK-PAGE-COUNT.
002320
002330*   STARTING WRK-LINE-COUNT ABOVE THE 55-LINE PAGE-BREAK
002340*   THRESHOLD FORCES 2410-PRINT-HEADING TO FIRE ON THE VERY FIRST
002350*   DETAIL LINE, SO PAGE 1 ALWAYS GETS ITS OWN HEADING.
002360    MOVE 99 TO WRK-LINE-COUNT.
002370    MOVE "N" TO W-END-OF-PRODUCTS.
002380
002390*   PARMCARD IS A SINGLE LINE-SEQUENTIAL RECORD - AN EMPTY OR
002400*   MISSING CARD IS NOT AN ERROR, IT JUST MEANS "NO SEARCH
002410*   STRING, NO STATUS FILTER, LIST EVERYTHING."
002420    OPEN INPUT PARM-FILE.
002430    READ PARM-FILE
002440        AT END MOVE SPACES TO PARM-RECORD.
002450    CLOSE PARM-FILE.
002460
002470*   CR1430 - SOME CALLERS STILL PASS THE OLD ONE-LETTER SHORTHAND
002480*   (A/I) IN THE BYTE WHERE PARM-STATUS-FILTER BEGINS, INSTEAD OF
002490*   SPELLING OUT ACTIVE/INACTIVE.  PRA-FILTER-LETTER IS THAT SAME
002500*   BYTE VIEWED THROUGH PARM-RECORD-ALT - EXPAND IT BACK OUT TO
002510*   THE FULL WORD SO 2300-APPLY-THE-FILTERS ONLY HAS ONE FORM TO
002520*   TEST.
002530    IF PRA-FILTER-LETTER EQUAL "A"
002540        MOVE "ACTIVE  " TO PARM-STATUS-FILTER
002550    ELSE
002560        IF PRA-FILTER-LETTER EQUAL "I"
002570            MOVE "INACTIVE" TO PARM-STATUS-FILTER.
002580
002590*   SEARCH STRING IS UPPER-CASED ONCE HERE RATHER THAN ON EVERY
002600*   PRODUCT ROW - CR1212 MADE THE MATCH CASE-INSENSITIVE, AND
002610*   THERE IS NO SENSE RE-DOING THE SAME CONVERSION OVER AND OVER.
002620    MOVE PARM-SEARCH-STRING TO WRK-SEARCH-STRING-UPPER.
002630    INSPECT WRK-SEARCH-STRING-UPPER CONVERTING
002640        "abcdefghijklmnopqrstuvwxyz"
002650        TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002660
002670    OPEN INPUT PRODUCT-FILE.
002680    OPEN OUTPUT PRINTER-FILE.
002690
0027001000-EXIT.
002710
002720    EXIT.
002730
002740*-----------------------------------------------------------------
002750*   2000 - SEQUENTIAL SCAN OF PRODMAST IN SKU SEQUENCE.  EVERY
002760*   RECORD IS COUNTED TOWARD THE TOTAL REGARDLESS OF WHETHER IT
002770*   MATCHES ANY FILTER - ONLY MATCHING ROWS GET A DETAIL LINE AND
002780*   COUNT TOWARD FILTERED/ACTIVE/INACTIVE.
002790*-----------------------------------------------------------------
002800
0028102000-PROCESS-THE-PRODUCTS.
002820
002830*   START AT LOW-VALUES RATHER THAN READING THE FIRST RECORD
002840*   DIRECTLY - PRODMAST COULD BE EMPTY, IN WHICH CASE THE INVALID
002850*   KEY BRANCH ENDS THE RUN BELOW WITHOUT A SINGLE DETAIL LINE.
002860    MOVE LOW-VALUES TO PROD-SKU.
002870    START PRODUCT-FILE KEY NOT < PROD-SKU
002880        INVALID KEY
002890            MOVE "Y" TO W-END-OF-PRODUCTS.
002900
002910*   PRIME-THEN-LOOP - READ ONE RECORD AHEAD OF THE PROCESSING
002920*   PARAGRAPH SO THE UNTIL TEST BELOW NEVER PROCESSES A RECORD
002930*   THAT ISN'T REALLY THERE.
002940    PERFORM 2100-READ-NEXT-PRODUCT THRU 2100-EXIT.
002950    PERFORM 2200-PROCESS-ONE-PRODUCT THRU 2200-EXIT
002960        UNTIL END-OF-PRODUCTS.
002970
0029802000-EXIT.
002990
003000    EXIT.
003010
003020*-----------------------------------------------------------------
003030*   PLAIN SEQUENTIAL READ OF PRODMAST - SHARED BY THE PRIMING
003040*   READ ABOVE AND BY 2200-PROCESS-ONE-PRODUCT AFTER EACH ROW.
003050*-----------------------------------------------------------------
003060
0030702100-READ-NEXT-PRODUCT.
003080
003090    READ PRODUCT-FILE NEXT RECORD
003100        AT END
003110            MOVE "Y" TO W-END-OF-PRODUCTS.
003120
0031302100-EXIT.
003140
003150    EXIT.
003160
003170*-----------------------------------------------------------------
003180*   ONE PRODUCT ROW - COUNT IT TOWARD THE TOTAL, RUN IT THROUGH
003190*   THE FILTERS, AND IF IT MATCHES, BUMP THE RIGHT SUB-COUNT AND
003200*   PRINT A DETAIL LINE.
003210*-----------------------------------------------------------------
003220
0032302200-PROCESS-ONE-PRODUCT.
003240
003250*   EVERY ROW ON PRODMAST COUNTS TOWARD THE GRAND TOTAL, MATCHED
003270    ADD 1 TO WRK-TOTAL-COUNT.
003280
003290    PERFORM 2300-APPLY-THE-FILTERS THRU 2300-EXIT.
003300
003310*   ONLY A ROW THAT SURVIVES BOTH THE STATUS FILTER AND THE
003320*   SEARCH STRING TEST COUNTS AS FILTERED, AND ONLY THOSE GET
003330*   PRINTED.
003340    IF ROW-MATCHES-FILTER
003350        ADD 1 TO WRK-FILTERED-COUNT
003360        IF PROD-ACTIVE EQUAL "Y"
003370            ADD 1 TO WRK-ACTIVE-COUNT
003380        ELSE
003390            ADD 1 TO WRK-INACTIVE-COUNT
003400        PERFORM 2400-PRINT-ONE-DETAIL-LINE THRU 2400-EXIT.
003410
003420    PERFORM 2100-READ-NEXT-PRODUCT THRU 2100-EXIT.
003430
0034402200-EXIT.
003450
003460    EXIT.
003470
003480*-----------------------------------------------------------------
003490*   2300 - A ROW MATCHES WHEN THE STATUS FILTER (IF ANY) AGREES
003500*   WITH PROD-ACTIVE AND THE SEARCH STRING (IF ANY) IS FOUND
003510*   SOMEWHERE IN THE SKU, NAME, OR DESCRIPTION (CR1155, CR1212).
003520*   A BLANK STATUS FILTER MEANS BOTH (CR1320) AND A BLANK SEARCH
003530*   STRING MEANS EVERYTHING MATCHES.
003540*-----------------------------------------------------------------
003550
0035602300-APPLY-THE-FILTERS.
003570
003580    MOVE "Y" TO W-ROW-MATCHES-FILTER.
003590
003600*   CR1320 - A BLANK PARM-STATUS-FILTER DELIBERATELY FAILS BOTH
003610*   OF THESE IF TESTS, SO NEITHER ACTIVE NOR INACTIVE ROWS ARE
003620*   EXCLUDED - THAT'S WHAT "BOTH" MEANS ON A BLANK CONTROL CARD.
003630    IF PARM-STATUS-FILTER EQUAL "ACTIVE"
003640        IF PROD-ACTIVE NOT EQUAL "Y"
003650            MOVE "N" TO W-ROW-MATCHES-FILTER
003660            GO TO 2300-EXIT.
003670
003680    IF PARM-STATUS-FILTER EQUAL "INACTIVE"
003690        IF PROD-ACTIVE EQUAL "Y"
003700            MOVE "N" TO W-ROW-MATCHES-FILTER
003710            GO TO 2300-EXIT.
003720
003730*   NO SEARCH STRING ON THE CONTROL CARD MEANS THE STATUS FILTER
003740*   ALONE DECIDES THE MATCH - SKIP THE SUBSTRING SCAN ENTIRELY.
003750    IF WRK-SEARCH-STRING-UPPER EQUAL SPACES
003760        GO TO 2300-EXIT.
003770
003780*   LOAD THE UPPER-CASED SKU/NAME/DESC VIEW USED BY THE SUBSTRING
003790*   SCAN BELOW - KEPT SEPARATE FROM THE PRINTED PROD-SKU/PROD-NAME
003800*   SO THE DETAIL LINE STILL SHOWS THE RECORD AS-IS ON PRODMAST.
003810    MOVE PROD-SKU TO WPK-SKU.
003820    MOVE PROD-NAME TO WPK-NAME.
003830    MOVE PROD-DESC TO WPK-DESC.
003840    INSPECT W-PRODUCT-KEY-WORK CONVERTING
003850        "abcdefghijklmnopqrstuvwxyz"
003860        TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003870
003880    PERFORM 2310-SCAN-FOR-SUBSTRING THRU 2310-EXIT.
003890
0039002300-EXIT.
003910
003920    EXIT.
003930
003940*-----------------------------------------------------------------
003950*   2310 - SUBSTRING SCAN.  THIS SHOP'S COMPILER HAS NO INTRINSIC
003960*   FUNCTIONS, SO THE ACTUAL (TRIMMED) LENGTH OF THE SEARCH
003970*   STRING IS COMPUTED FIRST (2311), THEN EACH OF SKU/NAME/DESC
003980*   IS COPIED IN TURN INTO WRK-FIELD-SCAN-AREA AND SLID PAST AT
003990*   THAT LENGTH (2312). KEEPING THE THREE FIELDS SEPARATE STOPS A
004000*   MATCH FROM BEING FOUND ACROSS A FIELD BOUNDARY THAT ISN'T
004010*   REALLY THERE ON THE SCREEN (CR1420 - A "Y ASSEM" SEARCH WAS
004020*   MATCHING SKU "ABC-Y" RUNNING INTO NAME "ASSEMBLY WIDGET").
004030*-----------------------------------------------------------------
004040
0040502310-SCAN-FOR-SUBSTRING.
004060
004070    MOVE "N" TO W-ROW-MATCHES-FILTER.
004080    PERFORM 2311-COMPUTE-SEARCH-LENGTH THRU 2311-EXIT.
004090
004100*   AN ALL-BLANK SEARCH STRING NEVER GETS HERE (2300 ALREADY
004110*   ROUTED AROUND IT), BUT A STRING OF PURE TRAILING BLANKS AFTER
004120*   TRIMMING WOULD STILL BE CAUGHT BY THIS GUARD.
004130    IF WRK-SEARCH-LEN = 0
004140        GO TO 2310-EXIT.
004150
004160*   TRY THE SKU FIRST - CHEAPEST FIELD TO SCAN AND OFTEN WHERE A
004170*   USER'S SEARCH ACTUALLY HITS.
004180    MOVE SPACES TO WRK-FIELD-SCAN-AREA.
004190    MOVE WPK-SKU TO WRK-FIELD-SCAN-AREA (1:20).
004200    MOVE 20 TO WRK-FIELD-SCAN-LEN.
004210    PERFORM 2312-SCAN-ONE-FIELD THRU 2312-EXIT.
004220
004230    IF ROW-MATCHES-FILTER
004240        GO TO 2310-EXIT.
004250
004260*   NO HIT IN THE SKU - TRY THE NAME NEXT.
004270    MOVE SPACES TO WRK-FIELD-SCAN-AREA.
004280    MOVE WPK-NAME TO WRK-FIELD-SCAN-AREA (1:40).
004290    MOVE 40 TO WRK-FIELD-SCAN-LEN.
004300    PERFORM 2312-SCAN-ONE-FIELD THRU 2312-EXIT.
004310
004320    IF ROW-MATCHES-FILTER
004330        GO TO 2310-EXIT.
004340
004350*   LAST RESORT - THE DESCRIPTION.  WRK-FIELD-SCAN-AREA IS THE
004360*   SAME WIDTH AS WPK-DESC SO NO REFERENCE MODIFICATION IS NEEDED
004370*   ON THE MOVE, UNLIKE THE TWO SHORTER FIELDS ABOVE.
004380    MOVE WPK-DESC TO WRK-FIELD-SCAN-AREA.
004390    MOVE 60 TO WRK-FIELD-SCAN-LEN.
004400    PERFORM 2312-SCAN-ONE-FIELD THRU 2312-EXIT.
004410
0044202310-EXIT.
004430
004440    EXIT.
004450
004460*-----------------------------------------------------------------
004470*   2311 - FIND THE LENGTH OF THE SEARCH STRING BY BACKING UP FROM
004480*   THE END OF THE 40-BYTE CONTROL-CARD FIELD PAST THE TRAILING
004490*   BLANKS - NO FUNCTION TRIM ON THIS COMPILER.
004500*-----------------------------------------------------------------
004510
0045202311-COMPUTE-SEARCH-LENGTH.
004530
004540    MOVE 40 TO WRK-SEARCH-LEN.
004550
0045602311-TEST-ONE-CHARACTER.
004570
004580*   WALKED ALL THE WAY BACK TO NOTHING - THE SEARCH STRING WAS
004590*   ENTIRELY BLANK.
004600    IF WRK-SEARCH-LEN = 0
004610        GO TO 2311-EXIT.
004620
004630*   FOUND A NON-BLANK CHARACTER AT THE CURRENT LENGTH - THAT IS
004640*   THE TRIMMED LENGTH, STOP BACKING UP.
004650    IF WRK-SEARCH-STRING-UPPER (WRK-SEARCH-LEN:1) NOT EQUAL SPACE
004660        GO TO 2311-EXIT.
004670
004680    SUBTRACT 1 FROM WRK-SEARCH-LEN.
004690    GO TO 2311-TEST-ONE-CHARACTER.
004700
0047102311-EXIT.
004720
004730    EXIT.
004740
004750*-----------------------------------------------------------------
004760*   2312 - SLIDE THE SEARCH STRING (AT ITS TRIMMED LENGTH) PAST
004770*   WHATEVER FIELD WAS LOADED INTO WRK-FIELD-SCAN-AREA, ONE BYTE
004780*   AT A TIME, USING REFERENCE MODIFICATION.
004790*-----------------------------------------------------------------
004800
0048102312-SCAN-ONE-FIELD.
004820
004830*   THE LAST POSITION WHERE A MATCH COULD EVEN START - PAST THIS
004840*   POINT THE SEARCH STRING WOULD RUN OFF THE END OF THE FIELD.
004850    COMPUTE WRK-LAST-START-POS =
004860        WRK-FIELD-SCAN-LEN - WRK-SEARCH-LEN + 1.
004870
004880*   SEARCH STRING IS LONGER THAN THE FIELD ITSELF - NO POSITION
004890*   CAN POSSIBLY MATCH, SO DON'T EVEN START THE SCAN LOOP.
004900    IF WRK-LAST-START-POS < 1
004910        GO TO 2312-EXIT.
004920
004930    MOVE 1 TO WRK-SCAN-POSITION.
004940
0049502312-TEST-ONE-POSITION.
004960
004970    IF WRK-SCAN-POSITION > WRK-LAST-START-POS
004980        GO TO 2312-EXIT.
004990
005000*   BOTH SIDES OF THIS COMPARE ARE ALREADY UPPER-CASED, SO THE
005010*   MATCH IS EFFECTIVELY CASE-INSENSITIVE (CR1212) WITHOUT ANY
005020*   SPECIAL HANDLING HERE.
005030    IF WRK-FIELD-SCAN-AREA (WRK-SCAN-POSITION:WRK-SEARCH-LEN)
005040            EQUAL WRK-SEARCH-STRING-UPPER (1:WRK-SEARCH-LEN)
005050        MOVE "Y" TO W-ROW-MATCHES-FILTER
005060        GO TO 2312-EXIT.
005070
005080    ADD 1 TO WRK-SCAN-POSITION.
005090    GO TO 2312-TEST-ONE-POSITION.
005100
0051102312-EXIT.
005120
005130    EXIT.
005140
005150*-----------------------------------------------------------------
005160*   2400 - DETAIL LINE, WITH PAGE BREAK EVERY 55 LINES.
005170*-----------------------------------------------------------------
005180
0051902400-PRINT-ONE-DETAIL-LINE.
005200
005210    IF WRK-LINE-COUNT > 55
005220        PERFORM 2410-PRINT-HEADING THRU 2410-EXIT.
005230
005240    MOVE PROD-SKU TO RDL-SKU.
005250    MOVE PROD-NAME TO RDL-NAME.
005260
005270*   Print from the unsigned price view (CR1421) instead of
005280*   PROD-PRICE itself - RDL-PRICE carries no sign position and
005290*   PRDV-PRICE-UNSIGNED is the view FDPRODCT.CBL was widened
005300*   for back in 1998.
005310    MOVE PRDV-PRICE-UNSIGNED TO RDL-PRICE.
005320    IF PROD-ACTIVE EQUAL "Y"
005330        MOVE "ACTIVE" TO RDL-ACTIVE
005340    ELSE
005350        MOVE "INACTIVE" TO RDL-ACTIVE.
005360
005370    WRITE PRINT-LINE FROM REPORT-DETAIL-LINE.
005380    ADD 1 TO WRK-LINE-COUNT.
005390
0054002400-EXIT.
005410
005420    EXIT.
005430
005440*-----------------------------------------------------------------
005450*   PAGE-BREAK HEADING - FIRST PAGE PRINTS STRAIGHT AWAY, EVERY
005460*   PAGE AFTER THAT STARTS ON A NEW PAGE (BEFORE ADVANCING PAGE).
005470*-----------------------------------------------------------------
005480
0054902410-PRINT-HEADING.
005500
005510    ADD 1 TO WRK-PAGE-COUNT.
005520    MOVE WRK-PAGE-COUNT TO RHL-PAGE-NUMBER.
005530
005540*   PAGE 1 IS ALREADY SITTING AT THE TOP OF A FRESH PRTLIST -
005550*   ADVANCING PAGE ON THE FIRST HEADING WOULD WASTE A BLANK PAGE
005560*   IN FRONT OF THE REPORT.
005570    IF WRK-PAGE-COUNT > 1
005580        WRITE PRINT-LINE FROM REPORT-HEADING-LINE-1
005590            BEFORE ADVANCING PAGE
005600    ELSE
005610        WRITE PRINT-LINE FROM REPORT-HEADING-LINE-1.
005620
005630    WRITE PRINT-LINE FROM REPORT-HEADING-LINE-2
005640        AFTER ADVANCING 1 LINE.
005650    MOVE SPACES TO PRINT-LINE.
005660    WRITE PRINT-LINE
005670        AFTER ADVANCING 1 LINE.
005680
005690    MOVE 1 TO WRK-LINE-COUNT.
005700
0057102410-EXIT.
005720
005730    EXIT.
005740
005750*-----------------------------------------------------------------
005760*   3000 - SUMMARY LINE AND CLOSE-OUT.
005770*-----------------------------------------------------------------
005780
0057903000-FINALIZE-THE-RUN.
005800
005810*   CR1430 - FOUR COUNTS, FOUR LINES.  EACH COUNT IS MOVED INTO
005820*   ITS OWN RECORD AND WRITTEN SEPARATELY SO THE REPORT CARRIES
005830*   ONE LABELLED LINE PER COUNT, PER THE CURRENT SPEC.
005840    MOVE WRK-TOTAL-COUNT TO RSL-TOTAL.
005850    MOVE WRK-FILTERED-COUNT TO RSL-FILTERED.
005860    MOVE WRK-ACTIVE-COUNT TO RSL-ACTIVE.
005870    MOVE WRK-INACTIVE-COUNT TO RSL-INACTIVE.
005880
005890    MOVE SPACES TO PRINT-LINE.
005900    WRITE PRINT-LINE
005910        AFTER ADVANCING 2 LINES.
005920
005940*   THE FOUR COUNTS - TOTAL, FILTERED, ACTIVE, INACTIVE.
005950    WRITE PRINT-LINE FROM REPORT-TOTAL-LINE
005960        AFTER ADVANCING 1 LINE.
005970    WRITE PRINT-LINE FROM REPORT-FILTERED-LINE
005980        AFTER ADVANCING 1 LINE.
005990    WRITE PRINT-LINE FROM REPORT-ACTIVE-LINE
006000        AFTER ADVANCING 1 LINE.
006010    WRITE PRINT-LINE FROM REPORT-INACTIVE-LINE
006020        AFTER ADVANCING 1 LINE.
006030
006040    CLOSE PRODUCT-FILE.
006050    CLOSE PRINTER-FILE.
006060
0060703000-EXIT.
006080
006090    EXIT.
006100
006110*-----------------------------------------------------------------
006120
