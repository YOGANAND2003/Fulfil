000010IDENTIFICATION DIVISION.
000020PROGRAM-ID. product-purge.
000030AUTHOR. L. FORTUNATO.
000040INSTALLATION. MERIDIAN DATA PROCESSING - BATCH SYSTEMS GROUP.
000050DATE-WRITTEN. 11/14/1989.
000060DATE-COMPILED.
000070SECURITY. UNCLASSIFIED.
000080*-----------------------------------------------------------------
000090*   PRODUCT-PURGE  --  BULK DELETE / SELECTED DELETE OF THE
000100*   PRODUCT MASTER (PRODMAST).
000110*-----------------------------------------------------------------
000120*   THE FIRST RECORD ON SELDEL-FILE IS A REQUEST HEADER CARRYING A
000130*   REQUEST TYPE (B = BULK, S = SELECTED) AND A CONFIRM FLAG.  A
000140*   BULK REQUEST MUST BE CONFIRMED OR THE WHOLE RUN IS REJECTED -
000150*   NO RECORDS ARE TOUCHED.  A SELECTED REQUEST IS FOLLOWED BY
000160*   ONE SKU PER RECORD FOR THE REST OF THE FILE.  KEYS THAT ARE
000170*   NOT ON FILE ARE SKIPPED WITHOUT COMMENT.
000180*-----------------------------------------------------------------
000190*                        C H A N G E   L O G
000200*-----------------------------------------------------------------
000210* 1989-11-14 LF  CR1100  PROGRAM WRITTEN - BULK DELETE ONLY.
000220* 1989-11-21 LF  CR1104  ADDED THE SELECTED-DELETE REQUEST TYPE.
000230* 1989-11-23 LF  CR1099  WEBHOOK NOTIFICATION ADDED FOR BOTH
000240*                         REQUEST TYPES (BULK FIRES ONE SUMMARY
000250*                         EVENT, SELECTED FIRES ONE EVENT PER KEY
000260*                         DELETED).
000270* 1990-02-08 LF  CR1140  BULK REQUEST NOW REQUIRES THE CONFIRM
000280*                         FLAG - TOO EASY TO WIPE THE MASTER BY
000290*                         ACCIDENT WITH A STRAY B RECORD AT THE
000300*                         TOP OF THE FEED.
000310* 1991-09-14 RM  CR1211  SELECTED-DELETE REQUEST WITH NO KEY
000320*                         RECORDS FOLLOWING THE HEADER IS NOW
000330*                         REJECTED RATHER THAN TREATED AS A NO-OP.
000340* 1998-11-30 RM  CR1244  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN
000350*                         THIS PROGRAM. DATE-WRITTEN EXPANDED.
000360* 1999-01-18 RM  CR1250  CONFIRMED CLEAN ON Y2K ROLLOVER TEST RUN.
000370* 2003-04-02 DG  CR1375  ADDED A FILE STATUS CHECK AFTER OPEN I-O
000380*                         PRODMAST IN BOTH THE BULK AND
000390*                         SELECTED-DELETE PATHS - A FAILED OPEN
000400*                         WAS FALLING THROUGH INTO THE
000410*                         START/DELETE LOGIC AGAINST A FILE THAT
000420*                         WAS NEVER ACTUALLY OPEN.
000430* 2004-06-07 DG  CR1432  REPLACED THE ALL-FILLER
000440*                         WRK-DELETED-COUNT-ALT VIEW WITH A REAL
000450*                         WRK-DELETED-AUDIT-TEXT FIELD AND NOW
000460*                         DISPLAY ONE CONSOLE LINE PER DELETE
000470*                         SHOWING SKU AND RUNNING COUNT TOGETHER -
000480*                         OPERATIONS WAS WATCHING TWO SEPARATE
000490*                         LINES TO TRACE A LONG PURGE RUN.
000500*-----------------------------------------------------------------
000510
000520ENVIRONMENT DIVISION.
000530CONFIGURATION SECTION.
000540
000550SPECIAL-NAMES.
000560    C01 IS TOP-OF-FORM.
000570
000580INPUT-OUTPUT SECTION.
000590FILE-CONTROL.
000600
000610*   THE ONLY FILE THIS PROGRAM READS AS INPUT - PRODMAST ITSELF
000620*   IS OPENED I-O, NOT SELECTED HERE SEPARATELY, SINCE IT COMES
000630*   IN THROUGH SLPRODCT.CBL LIKE EVERY OTHER PRODUCT PROGRAM.
000640    SELECT SELDEL-FILE
000650        ASSIGN TO SELDEL
000660        ORGANIZATION IS LINE SEQUENTIAL
000670        FILE STATUS IS WS-SELDEL-FILE-STATUS.
000680
000690
000700    COPY "SLPRODCT.CBL".
000710    COPY "SLWEBHK.CBL".
000720    COPY "SLNOTIFY.CBL".
000730
000740DATA DIVISION.
000750FILE SECTION.
000760
000770    FD  SELDEL-FILE
000780        LABEL RECORDS ARE STANDARD.
000790
000800*   REQUEST HEADER AND KEY RECORDS SHARE THIS SAME LAYOUT -
000810*   REQUEST-TYPE/CONFIRM-FLAG ONLY MEAN SOMETHING ON THE FIRST
000820*   RECORD, SD-SKU ONLY MEANS SOMETHING ON THE REST.
000830    01  SELDEL-RECORD.
000840        05  SD-REQUEST-TYPE            PIC X(01).
000850            88  SD-REQUEST-IS-BULK         VALUE "B".
000860            88  SD-REQUEST-IS-SELECTED     VALUE "S".
000870        05  SD-CONFIRM-FLAG            PIC X(01).
000880        05  SD-SKU                     PIC X(20).
000890        05  FILLER                     PIC X(58).
000900
000910    COPY "FDPRODCT.CBL".
000920    COPY "FDWEBHK.CBL".
000930    COPY "FDNOTIFY.CBL".
000940
000950WORKING-STORAGE SECTION.
000960
000970    COPY "WSWEBHK.CBL".
000980
000990*   FILE STATUS BYTES - CHECKED RIGHT AFTER EACH OPEN, NOT
001000*   REFERENCED AGAIN ONCE THE RUN IS UNDERWAY.
001010    01  WS-SELDEL-FILE-STATUS          PIC X(02).
001020
001030    01  WS-PRODUCT-FILE-STATUS         PIC X(02).
001040
001050*   DOES DOUBLE DUTY AS END-OF-PRODMAST IN THE BULK PATH AND
001060*   END-OF-SELDEL IN THE SELECTED PATH - THE TWO NEVER RUN IN
001070*   THE SAME EXECUTION OF THE PROGRAM.
001080    01  W-END-OF-SELDEL                PIC X(01).
001090        88  END-OF-SELDEL                  VALUE "Y".
001100
001110*   SET BY THE SHARED PL-LOOK-FOR-PRODUCT-RECORD.CBL PARAGRAPH -
001120*   "Y" GOING IN, FLIPPED TO "N" BY THE LOOKUP IF THE KEY ISN'T
001130*   THERE.
001140    01  W-FOUND-PRODUCT-RECORD         PIC X(01).
001150        88  FOUND-PRODUCT-RECORD           VALUE "Y".
001160
001170*   ONCE SET, STAYS SET FOR THE REST OF THE RUN - NOTHING EVER
001180*   MOVES "N" BACK INTO THIS FIELD.
001190    01  W-RUN-IS-REJECTED              PIC X(01).
001200        88  RUN-IS-REJECTED                VALUE "Y".
001210
001220*   CR1211 - LETS 2000-PROCESS-SELECTED-REQUEST TELL A HEADER
001230*   WITH NO KEYS BEHIND IT FROM ONE WITH AT LEAST ONE.
001240    01  W-ANY-KEY-RECORDS-SEEN         PIC X(01).
001250        88  ANY-KEY-RECORDS-SEEN           VALUE "Y".
001260
001270*   HOLDS WHATEVER TEXT THE FAILING CHECK MOVED IN - PRINTED BY
001280*   0000-REJECT-THE-RUN WHEN W-RUN-IS-REJECTED COMES BACK "Y".
001290    77  WRK-REJECT-REASON              PIC X(60).
001300
001310*   RUNNING TOTALS FOR THE CURRENT RUN ONLY - NOT CARRIED
001320*   FORWARD FROM ONE EXECUTION TO THE NEXT.
001330    01  WRK-PURGE-COUNTERS.
001340        05  WRK-DELETED-COUNT          COMP PIC S9(07).
001350        05  WRK-SKIPPED-COUNT          COMP PIC S9(07).
001360        05  FILLER                     PIC X(06).
001370
001380    01  WRK-DELETED-PRODUCT.
001390        05  WRK-DELETED-SKU            PIC X(20).
001400        05  WRK-DELETED-COUNT-EDIT     PIC ZZZZZZ9.
001410        05  FILLER                     PIC X(10).
001420
001430*   CR1432 - WHOLE-RECORD VIEW OF THE SKU/COUNT WORK AREA, USED
001440*   TO TRACE EACH DELETE TO THE OPERATOR CONSOLE AS ONE LINE
001450*   INSTEAD OF HUNTING THROUGH SEPARATE DISPLAYS FOR SKU AND
001460*   RUNNING COUNT.
001470    01  WRK-DELETED-COUNT-ALT REDEFINES WRK-DELETED-PRODUCT.
001480        05  WRK-DELETED-AUDIT-TEXT     PIC X(37).
001490
001500PROCEDURE DIVISION.
001510
001520*-----------------------------------------------------------------
001530*   0000 - MAIN LINE.  OPENS THE REQUEST FILE, READS THE SINGLE
001540*   HEADER RECORD THAT TELLS US WHICH KIND OF PURGE THIS IS, AND
001550*   HANDS OFF TO THE BULK OR SELECTED PATH.  EVERYTHING THAT CAN
001560*   REJECT THE WHOLE RUN (BAD OPEN, EMPTY FILE, UNKNOWN REQUEST
001570*   TYPE) IS CHECKED HERE BEFORE ANY RECORD ON PRODMAST IS
001580*   TOUCHED.
001590*-----------------------------------------------------------------
001600
0016100000-MAIN-LINE.
001620
001630*   SELDEL IS A PLAIN LINE-SEQUENTIAL FILE DROPPED BY THE UPSTREAM
001640*   SCHEDULING JOB - NO VSAM STATUS TO WORRY ABOUT, JUST WHETHER
001650*   THE DATASET WAS THERE AT ALL.
001660    OPEN INPUT SELDEL-FILE.
001670
001680*   COUNTERS AND SWITCHES RESET AT THE TOP OF EVERY RUN - THIS
001690*   PROGRAM IS A ONE-SHOT BATCH STEP, NOT A SERVER, SO THERE IS
001700*   NO OTHER POINT WHERE STALE VALUES FROM A PRIOR RUN COULD BE
001710*   SITTING AROUND, BUT WE CLEAR THEM ANYWAY OUT OF HABIT.
001720    MOVE ZERO TO WRK-DELETED-COUNT WRK-SKIPPED-COUNT.
001730    MOVE "N" TO W-RUN-IS-REJECTED.
001740    MOVE "N" TO W-ANY-KEY-RECORDS-SEEN.
001750
001760*   A MISSING OR UNREADABLE SELDEL MEANS THERE IS NOTHING TO
001770*   REJECT A RUN OVER - JUST LOG IT AND STOP, NO NOTIFY EVENT.
001780    IF WS-SELDEL-FILE-STATUS NOT EQUAL "00"
001790        DISPLAY "*** UNABLE TO OPEN SELDEL ***"
001800        GO TO 0000-EXIT-RUN.
001810
001820*   THE HEADER RECORD IS THE FIRST (AND FOR A SELECTED REQUEST,
001830*   ONLY) RECORD THAT ISN'T A KEY - REQUEST TYPE AND CONFIRM FLAG
001840*   LIVE HERE.  AN EMPTY FILE NEVER EVEN GETS THIS FAR.
001850    READ SELDEL-FILE
001860        AT END
001870            MOVE "Y" TO W-RUN-IS-REJECTED
001880            MOVE "Empty request file" TO WRK-REJECT-REASON.
001890
001900*   AN EMPTY-FILE REJECTION SHORT-CIRCUITS STRAIGHT TO THE SHARED
001910*   REJECT PARAGRAPH - NEITHER REQUEST PATH BELOW HAS ANYTHING TO
001920*   WORK WITH.
001930    IF RUN-IS-REJECTED
001940        GO TO 0000-REJECT-THE-RUN.
001950
001960*   REQUEST TYPE DRIVES EVERYTHING FROM HERE - BULK WALKS THE
001970*   WHOLE MASTER, SELECTED WORKS ONE SKU AT A TIME OFF THE REST
001980*   OF THIS SAME FILE (CR1104).  ANYTHING ELSE IS A BAD HEADER
001990*   AND THE RUN IS REJECTED BELOW.
002000    IF SD-REQUEST-IS-BULK
002010        PERFORM 1000-PROCESS-BULK-REQUEST THRU 1000-EXIT
002020    ELSE
002030    IF SD-REQUEST-IS-SELECTED
002040        PERFORM 2000-PROCESS-SELECTED-REQUEST THRU 2000-EXIT
002050    ELSE
002060        MOVE "Y" TO W-RUN-IS-REJECTED
002070        MOVE "Unrecognized request type" TO WRK-REJECT-REASON.
002080
002090*   EITHER PATH ABOVE CAN STILL SET W-RUN-IS-REJECTED PARTWAY
002100*   THROUGH (A BAD OPEN, A MISSING CONFIRM FLAG) - CHECK AGAIN
002110*   HERE RATHER THAN RELYING ON EACH PATH TO CALL THE REJECT
002120*   PARAGRAPH ITSELF.
002130    IF RUN-IS-REJECTED
002140        PERFORM 0000-REJECT-THE-RUN THRU 0000-REJECT-THE-RUN-EXIT.
002150
002160    CLOSE SELDEL-FILE.
002170
002180    STOP RUN.
002190
0022000000-EXIT-RUN.
002210
002220*   SELDEL NEVER OPENED, SO THERE IS NOTHING LEFT TO CLOSE.
002230    STOP RUN.
002240
002250*-----------------------------------------------------------------
002260*   A REJECTED RUN TOUCHES NOTHING ON PRODMAST - WE JUST LOG THE
002270*   REASON AND CLOSE UP.  NO NOTIFY-FILE EVENT IS FIRED FOR A
002280*   REJECTION; DOWNSTREAM ONLY CARES ABOUT SUCCESSFUL DELETES.
002290*-----------------------------------------------------------------
002300
0023100000-REJECT-THE-RUN.
002320
002330*   WRK-REJECT-REASON WAS SET BY WHICHEVER CHECK FAILED - MAIN
002340*   LINE, THE BULK PATH, OR THE SELECTED PATH - SO THIS PARAGRAPH
002350*   ITSELF DOESN'T NEED TO KNOW WHY, ONLY THAT IT HAPPENED.
002360    DISPLAY "*** PURGE REQUEST REJECTED - " WRK-REJECT-REASON.
002370    CLOSE SELDEL-FILE.
002380
0023900000-REJECT-THE-RUN-EXIT.
002400
002410    EXIT.
002420
002430*-----------------------------------------------------------------
002440*   1000 - BULK DELETE.  REQUIRES A CONFIRM FLAG OF "Y" ON THE
002450*   HEADER RECORD (CR1140 - TOO EASY TO WIPE THE MASTER BY
002460*   ACCIDENT WITH A STRAY B RECORD AT THE TOP OF THE FEED).  ONE
002470*   PASS OF PRODMAST IN KEY SEQUENCE DELETES EVERY RECORD ON THE
002480*   FILE AND FIRES A SINGLE SUMMARY EVENT WHEN IT'S DONE, RATHER
002490*   THAN ONE EVENT PER RECORD LIKE THE SELECTED PATH BELOW.
002500*-----------------------------------------------------------------
002510
0025201000-PROCESS-BULK-REQUEST.
002530
002540*   CONFIRM FLAG IS CHECKED BEFORE PRODMAST IS EVEN OPENED - A
002550*   REJECTED BULK REQUEST SHOULD NEVER TOUCH THE FILE AT ALL.
002560    IF SD-CONFIRM-FLAG NOT EQUAL "Y"
002570        MOVE "Y" TO W-RUN-IS-REJECTED
002580        MOVE "Bulk delete requires confirmation"
002590            TO WRK-REJECT-REASON
002600        GO TO 1000-EXIT.
002610
002620*   CONFIRMED - NOW WE CAN SAFELY OPEN PRODMAST FOR UPDATE.
002630    OPEN I-O PRODUCT-FILE.
002640
002650*   File status check added (CR1375) - a failed open was falling
002660*   through into the START/DELETE logic against a file that was
002670*   never actually open.
002680    IF WS-PRODUCT-FILE-STATUS NOT EQUAL "00"
002690        MOVE "Y" TO W-RUN-IS-REJECTED
002700        MOVE "Unable to open PRODMAST" TO WRK-REJECT-REASON
002710        GO TO 1000-EXIT.
002720
002730*   START AT LOW-VALUES RATHER THAN READING THE FIRST RECORD
002740*   DIRECTLY - PRODMAST IS INDEXED AND MAY BE EMPTY, IN WHICH
002750*   CASE THE INVALID KEY BRANCH SIMPLY ENDS THE LOOP BELOW
002760*   WITHOUT A SINGLE DELETE HAVING HAPPENED.
002770    MOVE LOW-VALUES TO PROD-SKU.
002780    START PRODUCT-FILE KEY NOT < PROD-SKU
002790        INVALID KEY
002800            MOVE "Y" TO W-END-OF-SELDEL.
002810
002820*   PRIME-THEN-LOOP - THE USUAL SHOP PATTERN FOR A SEQUENTIAL
002830*   WALK.  W-END-OF-SELDEL DOES DOUBLE DUTY HERE AS "END OF
002840*   PRODMAST" SINCE THE TWO PATHS NEVER RUN TOGETHER.
002850    PERFORM 1100-READ-NEXT-PRODUCT THRU 1100-EXIT.
002860    PERFORM 1200-DELETE-ONE-PRODUCT THRU 1200-EXIT
002870        UNTIL END-OF-SELDEL.
002880
002890    CLOSE PRODUCT-FILE.
002900
002910*   ONE EVENT FOR THE WHOLE BULK RUN (CR1099) - NOBODY DOWNSTREAM
002920*   WANTS TENS OF THOUSANDS OF INDIVIDUAL DELETE EVENTS FOR A
002930*   WIPE-THE-TABLE REQUEST.  THE EVENT CARRIES THE FINAL DELETED
002940*   COUNT IN ITS DETAIL TEXT RATHER THAN A STRUCTURED FIELD -
002950*   NOTIFY-FILE'S DETAIL AREA IS FREE-FORM ON PURPOSE.
002960    OPEN OUTPUT NOTIFY-FILE.
002970    MOVE "BULK-DELETE-COMPLETED" TO WHF-EVENT-TYPE.
002980    MOVE WRK-DELETED-COUNT TO WRK-DELETED-COUNT-EDIT.
002990    STRING "deleted=" DELIMITED BY SIZE
003000           WRK-DELETED-COUNT-EDIT DELIMITED BY SIZE
003010        INTO WHF-DETAIL.
003020    PERFORM FIRE-WEBHOOKS-FOR-EVENT.
003030    CLOSE NOTIFY-FILE.
003040
0030501000-EXIT.
003060
003070    EXIT.
003080
003090*-----------------------------------------------------------------
003100*   SEQUENTIAL READ OF PRODMAST FOR THE BULK PATH - SHARED BY THE
003110*   PRIMING READ IN 1000-PROCESS-BULK-REQUEST AND BY
003120*   1200-DELETE-ONE-PRODUCT AFTER EACH DELETE.
003130*-----------------------------------------------------------------
003140
0031501100-READ-NEXT-PRODUCT.
003160
003170*   A NEXT-RECORD READ AFTER A DELETE MOVES PAST WHERE THE
003180*   DELETED RECORD USED TO BE - NO RE-POSITIONING NEEDED.
003190    READ PRODUCT-FILE NEXT RECORD
003200        AT END
003210            MOVE "Y" TO W-END-OF-SELDEL.
003220
0032301100-EXIT.
003240
003250    EXIT.
003260
003270*-----------------------------------------------------------------
003280*   DELETES WHATEVER RECORD THE LAST READ LANDED ON, BUMPS THE
003290*   RUNNING COUNT, TRACES IT TO THE CONSOLE, AND READS THE NEXT
003300*   ONE.  A DELETE FAILURE IS LOGGED BUT DOES NOT STOP THE RUN -
003310*   THE NEXT RECORD IS STILL TRIED.
003320*-----------------------------------------------------------------
003330
0033401200-DELETE-ONE-PRODUCT.
003350
003360*   THE RECORD POINTER IS ALREADY SITTING ON THE RIGHT RECORD
003370*   FROM THE LAST READ - NO RE-READ OR KEY LOOKUP NEEDED HERE.
003380    DELETE PRODUCT-FILE RECORD
003390        INVALID KEY
003400            DISPLAY "*** DELETE FAILED ON PRODMAST - " PROD-SKU.
003410
003420    ADD 1 TO WRK-DELETED-COUNT.
003430
003440*   CR1432 - ONE CONSOLE LINE PER DELETE, SKU AND RUNNING COUNT
003450*   TOGETHER, VIA THE WHOLE-RECORD AUDIT VIEW.  BEFORE THIS
003460*   FIX, OPERATIONS HAD TO WATCH TWO SEPARATE DISPLAYS TO
003470*   FOLLOW A LONG BULK RUN.
003480    MOVE PROD-SKU TO WRK-DELETED-SKU.
003490    MOVE WRK-DELETED-COUNT TO WRK-DELETED-COUNT-EDIT.
003500    DISPLAY "DELETED - " WRK-DELETED-AUDIT-TEXT.
003510
003520*   LOOP BACK FOR THE NEXT CANDIDATE RECORD - THE UNTIL TEST IN
003530*   1000-PROCESS-BULK-REQUEST DECIDES WHEN TO STOP CALLING US.
003540    PERFORM 1100-READ-NEXT-PRODUCT THRU 1100-EXIT.
003550
0035601200-EXIT.
003570
003580    EXIT.
003590
003600*-----------------------------------------------------------------
003610*   2000 - SELECTED DELETE.  EACH RECORD AFTER THE HEADER CARRIES
003620*   ONE SKU.  A KEY THAT IS NOT ON FILE IS SKIPPED WITHOUT COMMENT
003630*   (SD-1211).  A RUN WITH NO KEY RECORDS AT ALL IS REJECTED -
003640*   CR1211 CHANGED THIS FROM A SILENT NO-OP, SINCE A HEADER WITH
003650*   NOTHING BEHIND IT USUALLY MEANT A BAD FEED, NOT AN EMPTY
003660*   DELETE LIST.
003670*-----------------------------------------------------------------
003680
0036902000-PROCESS-SELECTED-REQUEST.
003700
003710*   NO CONFIRM FLAG IS REQUIRED HERE - SELECTED DELETES ARE
003720*   ALREADY A DELIBERATE, NAMED LIST OF KEYS, NOT A BLANKET WIPE.
003730    OPEN I-O PRODUCT-FILE.
003740
003750*   File status check added (CR1375) - see
003760*   1000-PROCESS-BULK-REQUEST.
003770    IF WS-PRODUCT-FILE-STATUS NOT EQUAL "00"
003780        MOVE "Y" TO W-RUN-IS-REJECTED
003790        MOVE "Unable to open PRODMAST" TO WRK-REJECT-REASON
003800        GO TO 2000-EXIT.
003810
003820*   PRIME THE KEY-RECORD LOOP - UNLIKE THE BULK PATH THIS READS
003830*   FROM SELDEL-FILE ITSELF, NOT PRODMAST, SINCE THE KEYS TO
003840*   DELETE ARE THE INPUT HERE RATHER THAN THE WHOLE MASTER.
003850    MOVE "N" TO W-END-OF-SELDEL.
003860    PERFORM 2100-READ-NEXT-KEY-RECORD THRU 2100-EXIT.
003870
003880*   CR1211 - A HEADER WITH NO KEY RECORDS BEHIND IT IS A REJECTED
003890*   RUN, NOT A QUIET NO-OP.  PRODMAST IS CLOSED BACK OUT AGAIN
003900*   SINCE NOTHING WAS EVER GOING TO BE WRITTEN TO IT.
003910    IF NOT ANY-KEY-RECORDS-SEEN
003920        MOVE "Y" TO W-RUN-IS-REJECTED
003930        MOVE "No products selected" TO WRK-REJECT-REASON
003940        CLOSE PRODUCT-FILE
003950        GO TO 2000-EXIT.
003960
003970*   UNLIKE BULK, THE SELECTED PATH FIRES ONE NOTIFY EVENT PER
003980*   KEY DELETED (CR1099) RATHER THAN ONE SUMMARY EVENT - CALLERS
003990*   NEED TO KNOW WHICH SPECIFIC SKUS WENT AWAY, NOT JUST A COUNT.
004000    OPEN OUTPUT NOTIFY-FILE.
004010
004020*   THE LOOP ITSELF LIVES IN 2200-DELETE-ONE-SELECTED, WHICH
004030*   ALSO RE-PRIMES THE NEXT KEY RECORD BEFORE RETURNING.
004040    PERFORM 2200-DELETE-ONE-SELECTED THRU 2200-EXIT
004050        UNTIL END-OF-SELDEL.
004060
004070    CLOSE NOTIFY-FILE.
004080    CLOSE PRODUCT-FILE.
004090
0041002000-EXIT.
004110
004120    EXIT.
004130
004140*-----------------------------------------------------------------
004150*   READS THE NEXT KEY RECORD OFF SELDEL-FILE AND NOTES WHETHER
004160*   WE HAVE SEEN AT LEAST ONE, SO 2000-PROCESS-SELECTED-REQUEST
004170*   CAN TELL AN EMPTY KEY LIST FROM A REAL ONE (CR1211).
004180*-----------------------------------------------------------------
004190
0042002100-READ-NEXT-KEY-RECORD.
004210
004220    READ SELDEL-FILE
004230        AT END
004240            MOVE "Y" TO W-END-OF-SELDEL.
004250
004260*   ONLY SET THE SEEN-A-KEY SWITCH ON A SUCCESSFUL READ - AN
004270*   AT-END ON THE VERY FIRST CALL MEANS THE HEADER WAS ALONE.
004280    IF NOT END-OF-SELDEL
004290        MOVE "Y" TO W-ANY-KEY-RECORDS-SEEN.
004300
0043102100-EXIT.
004320
004330    EXIT.
004340
004350*-----------------------------------------------------------------
004360*   LOOKS THE CURRENT KEY RECORD UP ON PRODMAST AND DELETES IT IF
004370*   FOUND.  SKU IS UPPER-CASED BEFORE THE LOOKUP SINCE PRODMAST
004380*   ITSELF IS ALWAYS UPPER-CASE AND THE SELDEL FEED IS NOT
004390*   GUARANTEED TO BE.  A KEY NOT ON FILE IS SKIPPED WITHOUT
004400*   COMMENT (SD-1211) - IT MAY HAVE ALREADY BEEN REMOVED BY AN
004410*   EARLIER RUN.
004420*-----------------------------------------------------------------
004430
0044402200-DELETE-ONE-SELECTED.
004450
004460*   UPPER-CASE THE INCOMING KEY BEFORE THE LOOKUP - SAME REASON
004470*   THE IMPORT AND MAINTENANCE PROGRAMS DO IT.
004480    MOVE SD-SKU TO PROD-SKU.
004490    INSPECT PROD-SKU CONVERTING
004500        "abcdefghijklmnopqrstuvwxyz"
004510        TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004520    MOVE "Y" TO W-FOUND-PRODUCT-RECORD.
004530    PERFORM LOOK-FOR-PRODUCT-RECORD.
004540
004550*   FOUND-PRODUCT-RECORD IS SET BY THE SHARED LOOKUP PARAGRAPH -
004560*   IF IT CAME BACK "N" THE KEY SIMPLY ISN'T ON FILE AND IS
004570*   COUNTED AS SKIPPED, NOT AS AN ERROR.
004580    IF FOUND-PRODUCT-RECORD
004590        MOVE PROD-SKU TO WRK-DELETED-SKU
004600        DELETE PRODUCT-FILE RECORD
004610            INVALID KEY
004620                DISPLAY "*** DELETE FAILED ON PRODMAST - "
004630                    PROD-SKU
004640        ADD 1 TO WRK-DELETED-COUNT
004650        MOVE WRK-DELETED-COUNT TO WRK-DELETED-COUNT-EDIT
004660*       CR1432 - SAME CONSOLE TRACE AS THE BULK PATH.
004670        DISPLAY "DELETED - " WRK-DELETED-AUDIT-TEXT
004680        MOVE "PRODUCT-DELETED" TO WHF-EVENT-TYPE
004690        STRING "sku=" DELIMITED BY SIZE
004700               WRK-DELETED-SKU DELIMITED BY SPACE
004710            INTO WHF-DETAIL
004720        PERFORM FIRE-WEBHOOKS-FOR-EVENT
004730    ELSE
004740        ADD 1 TO WRK-SKIPPED-COUNT.
004750
004760*   WHETHER FOUND OR SKIPPED, MOVE ON TO THE NEXT KEY RECORD -
004770*   THE UNTIL TEST IN 2000-PROCESS-SELECTED-REQUEST DECIDES WHEN
004780*   SELDEL-FILE IS EXHAUSTED.
004790    PERFORM 2100-READ-NEXT-KEY-RECORD THRU 2100-EXIT.
004800
0048102200-EXIT.
004820
004830    EXIT.
004840
004850*-----------------------------------------------------------------
004860*   SHARED SUBROUTINES - SKU LOOKUP AGAINST PRODMAST AND THE
004870*   WEBHOOK FIRE/LOG ROUTINE.  BOTH ARE COPYBOOKS SO THE SAME
004880*   PARAGRAPH TEXT IS NOT MAINTAINED SEPARATELY IN EVERY PROGRAM
004890*   THAT CALLS THEM - PRODUCT-MAINTENANCE AND PRODUCT-LIST-REPORT
004900*   COPY THE SAME TWO MEMBERS.
004910*-----------------------------------------------------------------
004920
004930COPY "PL-LOOK-FOR-PRODUCT-RECORD.CBL".
004940COPY "PL-FIRE-WEBHOOKS.CBL".
004950
