000010* FDNOTIFY.CBL
000020*-----------------------------------------------------------------
000030*   Fired-event notification record (NOTIFY).  One line is written
000040*   for every webhook registration that matches an event - see
000050*   PL-FIRE-WEBHOOKS.CBL.  NOTIFY-TYPE-VIEW exists only so the
000060*   dispatcher paragraph can test the event-type bytes without
000070*   re-declaring the whole record a second time.
000080*-----------------------------------------------------------------
000090* 1998-11-09 LF  CR1094  Member written for webhook dispatch.
000100*-----------------------------------------------------------------
000110
000120    FD  NOTIFY-FILE
000130        LABEL RECORDS ARE STANDARD.
000140
000150    01  NOTIFY-LINE.
000160        05  NOT-EVENT-TYPE             PIC X(25).
000170        05  NOT-WEBHOOK-NAME           PIC X(30).
000180        05  NOT-DETAIL                 PIC X(80).
000190        05  FILLER                     PIC X(05).
000200
000210    01  NOTIFY-TYPE-VIEW REDEFINES NOTIFY-LINE.
000220        05  NTV-EVENT-TYPE             PIC X(25).
000230        05  FILLER                     PIC X(115).
