000010* SLPRODCT.CBL
000020*-----------------------------------------------------------------
000030*   FILE-CONTROL entry for the product master (PRODMAST).
000040*   Master is organized INDEXED, keyed by PROD-SKU, the same way
000050*   this shop keys VENDOR-FILE and STATE-FILE.
000060*-----------------------------------------------------------------
000070* 1998-11-02 LF  CR1091  Member written for the product-master
000080* job.
000090*-----------------------------------------------------------------
000100
000110    SELECT PRODUCT-FILE
000120           ASSIGN TO PRODMAST
000130           ORGANIZATION IS INDEXED
000140           ACCESS MODE IS DYNAMIC
000150           RECORD KEY IS PROD-SKU
000160           FILE STATUS IS WS-PRODUCT-FILE-STATUS.
000170