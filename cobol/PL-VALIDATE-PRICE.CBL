000010* PL-VALIDATE-PRICE.CBL
000020*-----------------------------------------------------------------
000030*   Shared PROCEDURE DIVISION paragraph - validates and rounds the
000040*   price text carried on an import feed record or a transaction
000050*   record.  Caller loads WSP-PRICE-TEXT (see WSPRICE.CBL),
000060*   PERFORMs VALIDATE-AND-ROUND-PRICE, then tests
000070*   WSP-PRICE-IS-VALID.
000080*
000090*   A price is rejected when it is blank, carries a leading minus
000100*   sign, or is not a plain decimal number.  A price with more
000110*   than 2 decimal digits is rounded half-up, not truncated.
000120*-----------------------------------------------------------------
000130* 1998-11-04 LF  CR1092  Paragraph written.
000140* 1998-12-01 LF  CR1105  Now rounds instead of truncating.
000150* 1999-03-15 LF  CR1151  Blank price now rejected explicitly
000160*                         instead of falling through the UNSTRING
000170*                         as zero.
000180*-----------------------------------------------------------------
000190
000200VALIDATE-AND-ROUND-PRICE.
000210
000220    MOVE "N" TO W-WSP-PRICE-IS-VALID.
000230    MOVE ZERO TO WSP-PRICE-VALUE.
000240
000250    IF WSP-PRICE-TEXT EQUAL SPACES
000260        GO TO VALIDATE-AND-ROUND-PRICE-EXIT.
000270
000280    MOVE WSP-PRICE-TEXT (1:1) TO WSP-PRICE-SIGN-TEST.
000290    IF WSP-PRICE-SIGN-TEST EQUAL "-"
000300        GO TO VALIDATE-AND-ROUND-PRICE-EXIT.
000310
000320    MOVE SPACES TO WSP-WHOLE-TEXT.
000330    MOVE SPACES TO WSP-FRAC-TEXT.
000340
000350    UNSTRING WSP-PRICE-TEXT DELIMITED BY "."
000360        INTO WSP-WHOLE-TEXT WSP-FRAC-TEXT.
000370
000380    INSPECT WSP-WHOLE-TEXT REPLACING LEADING SPACE BY ZERO.
000390    INSPECT WSP-FRAC-TEXT REPLACING TRAILING SPACE BY ZERO.
000400
000410    IF WSP-WHOLE-TEXT NOT NUMERIC
000420        GO TO VALIDATE-AND-ROUND-PRICE-EXIT.
000430    IF WSP-FRAC-TEXT NOT NUMERIC
000440        GO TO VALIDATE-AND-ROUND-PRICE-EXIT.
000450
000460    MOVE WSP-WHOLE-NUMERIC TO WSP-SCRATCH-WHOLE.
000470    MOVE WSP-FRAC-NUMERIC TO WSP-SCRATCH-FRACTION.
000480
000490    COMPUTE WSP-PRICE-VALUE ROUNDED = WSP-SCRATCH-AMOUNT.
000500
000510    MOVE "Y" TO W-WSP-PRICE-IS-VALID.
000520
000530VALIDATE-AND-ROUND-PRICE-EXIT.
000540
000550    EXIT.
000560