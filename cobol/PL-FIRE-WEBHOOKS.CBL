000010* PL-FIRE-WEBHOOKS.CBL
000020*-----------------------------------------------------------------
000030*   Shared PROCEDURE DIVISION paragraph - drives WEBHOOK-FILE from
000040*   the top for every call and logs one NOTIFY-LINE to NOTIFY-FILE
000050*   for each active webhook subscribed to WHF-EVENT-TYPE.
000060*   Inactive webhooks and webhooks subscribed to a different
000070*   event are passed over without being counted.  Caller must
000080*   already have NOTIFY-FILE open for OUTPUT before the first
000090*   PERFORM - this paragraph only opens and closes WEBHOOK-FILE.
000100*-----------------------------------------------------------------
000110* 1998-11-09 LF  CR1094  Paragraph written for the import job.
000120* 1998-11-23 LF  CR1099  Re-used by the maintenance job and the
000130*                         purge job - no change to the paragraph.
000140* 2004-05-11 DG  CR1417  LOG-ONE NOW CHECKS NTV-EVENT-TYPE AGAINST
000150*                         WHF-EVENT-TYPE BEFORE THE WRITE - THE
000160*                         VIEW HAD SAT IN FDNOTIFY.CBL UNUSED
000170*                         SINCE IT WAS ADDED.
000180*-----------------------------------------------------------------
000190
000200FIRE-WEBHOOKS-FOR-EVENT.
000210
000220    MOVE ZERO TO WHF-WEBHOOKS-FIRED.
000230    MOVE "N" TO W-WHF-WEBHOOK-EOF.
000240
000250    OPEN INPUT WEBHOOK-FILE.
000260
000270    IF WS-WEBHOOK-FILE-STATUS NOT EQUAL "00"
000280        MOVE "Y" TO W-WHF-WEBHOOK-EOF.
000290
000300    PERFORM FIRE-WEBHOOKS-READ-NEXT.
000310    PERFORM FIRE-WEBHOOKS-TEST-ONE UNTIL WHF-WEBHOOK-EOF.
000320
000330    CLOSE WEBHOOK-FILE.
000340
000350FIRE-WEBHOOKS-FOR-EVENT-EXIT.
000360
000370    EXIT.
000380
000390*-----------------------------------------------------------------
000400
000410FIRE-WEBHOOKS-READ-NEXT.
000420
000430    READ WEBHOOK-FILE NEXT RECORD
000440        AT END
000450            MOVE "Y" TO W-WHF-WEBHOOK-EOF.
000460
000470*-----------------------------------------------------------------
000480
000490FIRE-WEBHOOKS-TEST-ONE.
000500
000510    IF WEBHOOK-IS-ACTIVE
000520        IF WH-EVENT-TYPE EQUAL WHF-EVENT-TYPE
000530            PERFORM FIRE-WEBHOOKS-LOG-ONE.
000540
000550    PERFORM FIRE-WEBHOOKS-READ-NEXT.
000560
000570*-----------------------------------------------------------------
000580
000590FIRE-WEBHOOKS-LOG-ONE.
000600
000610    MOVE WH-EVENT-TYPE TO NOT-EVENT-TYPE.
000620    MOVE WH-NAME TO NOT-WEBHOOK-NAME.
000630    MOVE WHF-DETAIL TO NOT-DETAIL.
000640
000650*   NTV-EVENT-TYPE is the alternate view over the same bytes as
000660*   NOT-EVENT-TYPE (CR1417) - checked here instead of
000670*   re-declaring NOTIFY-LINE a second time, to catch a bad MOVE
000680*   above before the line goes to disk.
000690    IF NTV-EVENT-TYPE NOT EQUAL WHF-EVENT-TYPE
000700        DISPLAY "*** EVENT TYPE MISMATCH ON NOTIFY LINE - "
000710            WH-NAME.
000720
000730    WRITE NOTIFY-LINE.
000740
000750    ADD 1 TO WHF-WEBHOOKS-FIRED.
000760