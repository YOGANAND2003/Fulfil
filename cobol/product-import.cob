000010IDENTIFICATION DIVISION.
000020PROGRAM-ID. product-import.
000030AUTHOR. L. FORTUNATO.
000040INSTALLATION. MERIDIAN DATA PROCESSING - BATCH SYSTEMS GROUP.
000050DATE-WRITTEN. 11/02/1989.
000060DATE-COMPILED.
000070SECURITY. UNCLASSIFIED.
000080*-----------------------------------------------------------------
000090*   PRODUCT-IMPORT  --  NIGHTLY PRODUCT MASTER BULK LOAD
000100*-----------------------------------------------------------------
000110*   READS THE PRODUCT FEED (PRODFEED), VALIDATES EACH ROW, AND
000120*   UPSERTS THE PRODUCT MASTER (PRODMAST) KEYED BY SKU.  WRITES A
000130*   RUN SUMMARY TO SESSOUT AND FIRES THE BULK-IMPORT-COMPLETED
000140*   EVENT TO EVERY SUBSCRIBED WEBHOOK.
000150*-----------------------------------------------------------------
000160*                        C H A N G E   L O G
000170*-----------------------------------------------------------------
000180* 1989-11-02 LF  CR1091  PROGRAM WRITTEN.
000190* 1989-11-09 LF  CR1094  ADDED WEBHOOK NOTIFICATION ON COMPLETION.
000200* 1989-11-18 LF  CR1098  ADDED PRICE VALIDATION/ROUNDING, SHARED
000210*                         WITH PRODUCT-MAINTENANCE VIA
000220*                         PL-VALIDATE-PRICE.
000230* 1989-12-01 LF  CR1105  PRICE NOW ROUNDS INSTEAD OF TRUNCATING.
000240* 1990-02-24 LF  CR1140  ERROR LOG NOW CAPPED AT 100 LINES WITH AN
000250*                         OVERFLOW TRAILER - A BAD FEED WAS
000260*                         FILLING SESSOUT AND RUNNING THE JOB OUT
000270*                         OF SPACE.
000280* 1990-03-15 LF  CR1151  BLANK PRICE TEXT NO LONGER SLIPS THROUGH
000290*                         THE UNSTRING AS A ZERO PRICE.
000300* 1991-08-10 RM  CR1201  DUPLICATE SKUS WITHIN ONE FEED NOW COUNT
000310*                         AS SUCCESSES (LAST ROW WINS), NOT AS
000320*                         ERRORS.
000330* 1998-11-30 RM  CR1244  Y2K REVIEW - DATE-WRITTEN EXPANDED TO A
000340*                         4-DIGIT YEAR. NO PROCESSING LOGIC IN
000350*                         THIS PROGRAM CARRIES A 2-DIGIT YEAR.
000360* 1999-01-18 RM  CR1250  CONFIRMED CLEAN ON Y2K ROLLOVER TEST RUN
000370*                         - NO CODE CHANGES REQUIRED.
000380* 2001-06-05 DG  CR1318  SESS-PCT NOW ROUNDED HALF-UP INSTEAD OF
000390*                         TRUNCATED.
000400* 2003-09-22 DG  CR1402  WIDENED THE FEED-RECORD FOR LONGER
000410*                         DESCRIPTIONS FROM THE NEW CATALOG
000420*                         EXTRACT.
000430* 2004-05-11 DG  CR1415  HEADER ROW WAS BEING COUNTED AND
000440*                         PROCESSED AS A DATA ROW - ADDED A READ
000450*                         AFTER EACH HEADER READ TO ACTUALLY
000460*                         DISCARD IT, SO WRK-TOTAL-ROWS AND
000470*                         ERR-ROW-NUM NOW LINE UP WITH THE FEED'S
000480*                         REAL DATA ROWS.
000490*-----------------------------------------------------------------
000500
000510ENVIRONMENT DIVISION.
000520CONFIGURATION SECTION.
000530
000540SPECIAL-NAMES.
000550    C01 IS TOP-OF-FORM.
000560
000570INPUT-OUTPUT SECTION.
000580FILE-CONTROL.
000590
000600    SELECT PRODUCT-FEED-FILE
000610        ASSIGN TO PRODFEED
000620        ORGANIZATION IS LINE SEQUENTIAL
000630        FILE STATUS IS WS-PRODFEED-FILE-STATUS.
000640
000650    SELECT SESSION-FILE
000660        ASSIGN TO SESSOUT
000670        ORGANIZATION IS LINE SEQUENTIAL
000680        FILE STATUS IS WS-SESSION-FILE-STATUS.
000690
000700
000710    COPY "SLPRODCT.CBL".
000720    COPY "SLWEBHK.CBL".
000730    COPY "SLNOTIFY.CBL".
000740
000750DATA DIVISION.
000760FILE SECTION.
000770
000780    FD  PRODUCT-FEED-FILE
000790        LABEL RECORDS ARE STANDARD.
000800
000810    01  FEED-RECORD.
000820        05  FEED-TEXT-LINE             PIC X(160).
000830
000840    FD  SESSION-FILE
000850        LABEL RECORDS ARE STANDARD.
000860
000870    01  SESSION-PRINT-LINE             PIC X(100).
000880
000890    COPY "FDPRODCT.CBL".
000900    COPY "FDWEBHK.CBL".
000910    COPY "FDNOTIFY.CBL".
000920
000930WORKING-STORAGE SECTION.
000940
000950    COPY "WSPRICE.CBL".
000960    COPY "WSWEBHK.CBL".
000970
000980    01  WS-PRODFEED-FILE-STATUS        PIC X(02).
000990
001000    01  WS-SESSION-FILE-STATUS         PIC X(02).
001010
001020    01  WS-PRODUCT-FILE-STATUS         PIC X(02).
001030
001040    01  W-END-OF-FEED                  PIC X(01).
001050        88  END-OF-FEED                    VALUE "Y".
001060
001070    01  W-FOUND-PRODUCT-RECORD         PIC X(01).
001080        88  FOUND-PRODUCT-RECORD           VALUE "Y".
001090
001100    01  W-RUN-ABORTED                  PIC X(01).
001110        88  RUN-ABORTED                    VALUE "Y".
001120
001130    01  W-FEED-FILE-IS-OPEN            PIC X(01).
001140        88  FEED-FILE-IS-OPEN              VALUE "Y".
001150
001160    01  W-PRODUCT-FILE-IS-OPEN         PIC X(01).
001170        88  PRODUCT-FILE-IS-OPEN           VALUE "Y".
001180
001190    01  W-WRK-ROW-IS-VALID             PIC X(01).
001200        88  WRK-ROW-IS-VALID                VALUE "Y".
001210
001220    01  WRK-COUNTERS.
001230        05  WRK-TOTAL-ROWS             COMP PIC S9(07).
001240        05  WRK-ROWS-PROCESSED         COMP PIC S9(07).
001250        05  WRK-ROWS-SUCCESS           COMP PIC S9(07).
001260        05  WRK-ROWS-ERRORS            COMP PIC S9(07).
001270        05  WRK-ERROR-TABLE-COUNT      COMP PIC S9(03).
001280        05  WRK-ERR-IDX                COMP PIC S9(03).
001290        05  FILLER                     PIC X(05).
001300
001310    01  WRK-FEED-FIELDS.
001320        05  WRK-FEED-SKU               PIC X(20).
001330        05  WRK-FEED-NAME              PIC X(40).
001340        05  WRK-FEED-PRICE             PIC X(10).
001350        05  WRK-FEED-DESC              PIC X(60).
001360        05  FILLER                     PIC X(10).
001370
001380    77  WRK-ERROR-MESSAGE-TEXT         PIC X(80).
001390
001400    01  WRK-OVERFLOW-COUNT             COMP PIC S9(07).
001410    01  WRK-OVERFLOW-EDIT              PIC ZZZZ9.
001420
001430*   Session counters - carried as plain DISPLAY fields because
001440*   they also serve as the IMPORT-SESSION report record (SPEC
001450*   calls for a printed summary, not a binary record).
001460    01  SESS-COUNTERS-AREA.
001470        05  SESS-ID                    PIC X(36)      VALUE
001480            "PRODUCT-IMPORT-NIGHTLY-RUN".
001490        05  SESS-FILENAME              PIC X(40)      VALUE
001500            "PRODFEED".
001510        05  SESS-TOTAL-ROWS            PIC S9(07).
001520        05  SESS-PROCESSED             PIC S9(07).
001530        05  SESS-SUCCESS               PIC S9(07).
001540        05  SESS-ERRORS                PIC S9(07).
001550        05  SESS-STATUS                PIC X(10)      VALUE
001560            "PENDING".
001570        05  SESS-PCT                   PIC S9(03)V99.
001580        05  FILLER                     PIC X(08).
001590
001600*   Up to 100 retained error lines - SPEC caps the log and trails
001610*   an overflow line for the rest.
001620    01  WRK-ERROR-TABLE.
001630        05  WRK-ERROR-ENTRY OCCURS 100 TIMES.
001640            10  ERR-ROW-NUM            PIC 9(07).
001650            10  ERR-MESSAGE            PIC X(80).
001660
001670    01  SESS-HEADER-LINE.
001680        05  FILLER                     PIC X(10)
001690            VALUE "FILENAME: ".
001700        05  HDR-FILENAME               PIC X(40).
001710        05  FILLER                     PIC X(03) VALUE SPACES.
001720        05  FILLER                     PIC X(09)
001730            VALUE "SESSION: ".
001740        05  HDR-SESSION-ID             PIC X(36).
001750        05  FILLER                     PIC X(01) VALUE SPACE.
001760
001770    01  SESS-HEADER-LINE-2.
001780        05  FILLER                     PIC X(08) VALUE "STATUS: ".
001790        05  HDR-STATUS                 PIC X(10).
001800        05  FILLER                     PIC X(62) VALUE SPACES.
001810
001820    01  SESS-COUNTS-LINE.
001830        05  FILLER                     PIC X(07) VALUE "TOTAL: ".
001840        05  CNT-TOTAL                  PIC ZZZZZZ9.
001850        05  FILLER                     PIC X(03) VALUE SPACES.
001860        05  FILLER                     PIC X(11)
001870            VALUE "PROCESSED: ".
001880        05  CNT-PROCESSED              PIC ZZZZZZ9.
001890        05  FILLER                     PIC X(03) VALUE SPACES.
001900        05  FILLER                     PIC X(09)
001910            VALUE "SUCCESS: ".
001920        05  CNT-SUCCESS                PIC ZZZZZZ9.
001930        05  FILLER                     PIC X(03) VALUE SPACES.
001940        05  FILLER                     PIC X(08) VALUE "ERRORS: ".
001950        05  CNT-ERRORS                 PIC ZZZZZZ9.
001960        05  FILLER                     PIC X(03) VALUE SPACES.
001970        05  FILLER                     PIC X(05) VALUE "PCT: ".
001980        05  CNT-PCT                    PIC ZZ9.99.
001990        05  FILLER                     PIC X(05) VALUE SPACES.
002000
002010    01  SESS-ERROR-LINE.
002020        05  FILLER                     PIC X(04) VALUE "Row ".
002030        05  ERL-ROW-NUM                PIC ZZZZZZ9.
002040        05  FILLER                     PIC X(02) VALUE ": ".
002050        05  ERL-MESSAGE                PIC X(80).
002060        05  FILLER                     PIC X(07) VALUE SPACES.
002070
002080    01  SESS-TRAILER-LINE.
002090        05  FILLER                     PIC X(07) VALUE "... and".
002100        05  FILLER                     PIC X(01) VALUE SPACE.
002110        05  TRL-OVERFLOW-COUNT         PIC ZZZZ9.
002120        05  FILLER                     PIC X(11)
002130            VALUE " more error".
002140        05  FILLER                     PIC X(02) VALUE "s.".
002150        05  FILLER                     PIC X(77) VALUE SPACES.
002160
002170PROCEDURE DIVISION.
002180
002190*-----------------------------------------------------------------
002200*   MAIN LINE - INITIALIZE OPENS THE FILES AND TAKES A PRE-PASS
002210*   OVER PRODFEED TO COUNT ITS ROWS, PROCESS-THE-FEED DOES THE
002220*   REAL VALIDATE/UPSERT WORK A SECOND TIME THROUGH, AND
002230*   FINALIZE/FIRE-COMPLETION WRITE THE SESSOUT SUMMARY AND NOTIFY
002240*   ANY SUBSCRIBED WEBHOOK.  A FAILED OPEN IN 1000 SETS
002250*   W-RUN-ABORTED SO STEP 2000 IS SKIPPED ENTIRELY, BUT 3000 AND
002260*   4000 STILL RUN - SESSOUT NEEDS TO SHOW "FAILED" EVEN WHEN THE
002270*   FEED WAS NEVER TOUCHED.
002280*-----------------------------------------------------------------
002290
0023000000-MAIN-LINE.
002310
002320    PERFORM 1000-INITIALIZE-THE-RUN THRU 1000-EXIT.
002330
002340    IF NOT RUN-ABORTED
002350        PERFORM 2000-PROCESS-THE-FEED THRU 2000-EXIT.
002360
002370    PERFORM 3000-FINALIZE-THE-RUN THRU 3000-EXIT.
002380    PERFORM 4000-FIRE-COMPLETION-EVENT THRU 4000-EXIT.
002390
002400    STOP RUN.
002410
002420*-----------------------------------------------------------------
002430*   1000 - OPEN THE FILES, PRE-COUNT THE FEED ROWS.  EITHER OPEN
002440*   FAILING IS TREATED AS A HARD ABORT OF THE WHOLE RUN, LOGGED
002450*   AS THE FIRST (AND ONLY) ERROR-TABLE ENTRY SO SESSOUT STILL
002460*   SHOWS WHY NOTHING RAN.
002470*-----------------------------------------------------------------
002480
0024901000-INITIALIZE-THE-RUN.
002500
002510*   THE TWO "FILE IS OPEN" FLAGS BELOW LET 3000-FINALIZE-THE-RUN
002520*   CLOSE ONLY WHAT WAS ACTUALLY OPENED - A RUN THAT ABORTS
002530*   BEFORE PRODMAST EVER OPENS MUST NOT CLOSE A FILE THAT WAS
002540*   NEVER OPEN.
002550    MOVE "N" TO W-RUN-ABORTED.
002560    MOVE "N" TO W-FEED-FILE-IS-OPEN.
002570    MOVE "N" TO W-PRODUCT-FILE-IS-OPEN.
002580    MOVE ZERO TO WRK-TOTAL-ROWS WRK-ROWS-PROCESSED
002590                 WRK-ROWS-SUCCESS WRK-ROWS-ERRORS
002600                 WRK-ERROR-TABLE-COUNT.
002610    MOVE "PROCESSING" TO SESS-STATUS.
002620
002630    OPEN INPUT PRODUCT-FEED-FILE.
002640    IF WS-PRODFEED-FILE-STATUS NOT EQUAL "00"
002650        MOVE "Y" TO W-RUN-ABORTED
002660        MOVE "FAILED" TO SESS-STATUS
002670        MOVE "Unable to open PRODFEED" TO WRK-ERROR-MESSAGE-TEXT
002680        PERFORM 2700-ADD-ERROR-TABLE-ENTRY THRU 2700-EXIT
002690        GO TO 1000-EXIT.
002700
002710    MOVE "Y" TO W-FEED-FILE-IS-OPEN.
002720
002730    OPEN I-O PRODUCT-FILE.
002740    IF WS-PRODUCT-FILE-STATUS NOT EQUAL "00"
002750        MOVE "Y" TO W-RUN-ABORTED
002760        MOVE "FAILED" TO SESS-STATUS
002770        MOVE "Unable to open PRODMAST" TO WRK-ERROR-MESSAGE-TEXT
002780        PERFORM 2700-ADD-ERROR-TABLE-ENTRY THRU 2700-EXIT
002790        GO TO 1000-EXIT.
002800
002810    MOVE "Y" TO W-PRODUCT-FILE-IS-OPEN.
002820
002830    PERFORM 1100-COUNT-THE-FEED-ROWS THRU 1100-EXIT.
002840
0028501000-EXIT.
002860
002870    EXIT.
002880
002890*-----------------------------------------------------------------
002900*   1100 - PRE-PASS OVER PRODFEED SO SESS-TOTAL-ROWS IS KNOWN
002910*   BEFORE STEP 2000 STARTS PROCESSING - THE PERCENT-COMPLETE
002920*   FIGURE IN THE SESSOUT SUMMARY DEPENDS ON HAVING THE TOTAL
002930*   UP FRONT RATHER THAN DISCOVERING IT AT END OF FILE.  THE FILE
002940*   IS CLOSED AND REOPENED AT THE END OF THIS PARAGRAPH SO STEP
002950*   2000 READS THE SAME ROWS AGAIN FROM THE TOP.
002960*-----------------------------------------------------------------
002970
0029801100-COUNT-THE-FEED-ROWS.
002990
003000*   First pass counts the data rows so SESS-TOTAL-ROWS is known
003010*   before step 2000 begins - the file is then closed and reopened
003020*   to read the same rows again for real.  Each pass reads the
003030*   header once and throws it away (CR1415) before the counting
003040*   or processing loop ever sees the file, so the header is never
003050*   counted as a row or run through field validation as one.
003060
003070    MOVE "N" TO W-END-OF-FEED.
003080    READ PRODUCT-FEED-FILE
003090        AT END MOVE "Y" TO W-END-OF-FEED.
003100
003110*   Discard the header line (CR1415) - the read above hit it.
003120    IF NOT END-OF-FEED
003130        READ PRODUCT-FEED-FILE
003140            AT END MOVE "Y" TO W-END-OF-FEED.
003150
003160    PERFORM 1110-COUNT-ONE-ROW UNTIL END-OF-FEED.
003170
003180*   CLOSE/REOPEN RATHER THAN ANY KIND OF REWIND VERB - THIS
003190*   SHOP'S LINE-SEQUENTIAL FILES ARE ALWAYS REPOSITIONED THIS
003200*   WAY, NEVER WITH A START OR A SORT/MERGE PASS.
003210    CLOSE PRODUCT-FEED-FILE.
003220    OPEN INPUT PRODUCT-FEED-FILE.
003230
003240    MOVE "N" TO W-END-OF-FEED.
003250    READ PRODUCT-FEED-FILE
003260        AT END MOVE "Y" TO W-END-OF-FEED.
003270
003280*   Discard the header line (CR1415) - the read above hit it.
003290    IF NOT END-OF-FEED
003300        READ PRODUCT-FEED-FILE
003310            AT END MOVE "Y" TO W-END-OF-FEED.
003320
0033301100-EXIT.
003340
003350    EXIT.
003360
003370*-----------------------------------------------------------------
003380*   COUNTS ONE DATA ROW AND READS THE NEXT - THIS LOOP NEVER
003390*   LOOKS AT THE ROW'S CONTENT, IT ONLY NEEDS THE ROW COUNT.
003400*-----------------------------------------------------------------
003410
0034201110-COUNT-ONE-ROW.
003430
003440    ADD 1 TO WRK-TOTAL-ROWS.
003450    READ PRODUCT-FEED-FILE
003460        AT END MOVE "Y" TO W-END-OF-FEED.
003470
003480*-----------------------------------------------------------------
003490*   2000 - VALIDATE AND UPSERT EACH FEED ROW.  THE FEED WAS
003500*   ALREADY REWOUND BY 1100 ABOVE AND SITS WITH THE FIRST DATA
003510*   ROW ALREADY READ AND WAITING.
003520*-----------------------------------------------------------------
003530
0035402000-PROCESS-THE-FEED.
003550
003560    PERFORM 2100-PROCESS-ONE-ROW UNTIL END-OF-FEED.
003570
0035802000-EXIT.
003590
003600    EXIT.
003610
003620*-----------------------------------------------------------------
003630*   2100 - ONE DATA ROW.  A ROW THAT FAILS REQUIRED-FIELD EDITING
003640*   OR PRICE VALIDATION IS LOGGED AND COUNTED AS AN ERROR BUT
003650*   NEVER STOPS THE RUN - ONLY A ROW THAT PASSES BOTH CHECKS
003660*   REACHES THE UPSERT IN 2400.
003670*-----------------------------------------------------------------
003680
0036902100-PROCESS-ONE-ROW.
003700
003710    ADD 1 TO WRK-ROWS-PROCESSED.
003720
003730    PERFORM 2200-SPLIT-THE-FEED-RECORD THRU 2200-EXIT.
003740    PERFORM 2300-EDIT-REQUIRED-FIELDS THRU 2300-EXIT.
003750
003760*   PRICE IS VALIDATED THROUGH THE SAME SHARED PARAGRAPH
003770*   product-maintenance USES (CR1098) SO A GIVEN PRICE TEXT IS
003780*   EITHER VALID OR NOT, REGARDLESS OF WHICH PROGRAM IS TESTING
003790*   IT.
003800    IF WRK-ROW-IS-VALID
003810        MOVE WRK-FEED-PRICE TO WSP-PRICE-TEXT
003820        PERFORM VALIDATE-AND-ROUND-PRICE
003830        IF NOT WSP-PRICE-IS-VALID
003840            MOVE "N" TO W-WRK-ROW-IS-VALID
003850            PERFORM 2600-LOG-INVALID-PRICE THRU 2600-EXIT.
003860
003870*   CR1201 - A ROW WHOSE SKU MATCHES ONE ALREADY SEEN EARLIER IN
003880*   THE SAME FEED IS NOT AN ERROR - THE UPSERT IN 2400 JUST
003890*   REWRITES THE EXISTING PRODMAST RECORD AGAIN, SO THE LAST ROW
003900*   FOR A GIVEN SKU IN THE FEED WINS AND STILL COUNTS AS A
003910*   SUCCESS.
003920    IF WRK-ROW-IS-VALID
003930        PERFORM 2400-UPSERT-THE-PRODUCT-RECORD THRU 2400-EXIT
003940        ADD 1 TO WRK-ROWS-SUCCESS.
003950
003960    READ PRODUCT-FEED-FILE
003970        AT END MOVE "Y" TO W-END-OF-FEED.
003980
003990*-----------------------------------------------------------------
004000*   2200 - SPLIT THE COMMA-DELIMITED FEED LINE INTO ITS FOUR
004010*   FIELDS.  ANY FIELD PAST THE LAST COMMA ON A SHORT LINE IS
004020*   LEFT AT SPACES BY THE MOVES ABOVE, WHICH IS WHAT LETS
004030*   2300-EDIT-REQUIRED-FIELDS TREAT A SHORT LINE THE SAME AS A
004040*   FIELD THAT WAS PRESENT BUT EMPTY.
004050*-----------------------------------------------------------------
004060
0040702200-SPLIT-THE-FEED-RECORD.
004080
004090    MOVE "Y" TO W-WRK-ROW-IS-VALID.
004100    MOVE SPACES TO WRK-FEED-SKU.
004110    MOVE SPACES TO WRK-FEED-NAME.
004120    MOVE SPACES TO WRK-FEED-PRICE.
004130    MOVE SPACES TO WRK-FEED-DESC.
004140
004150    UNSTRING FEED-TEXT-LINE DELIMITED BY ","
004160        INTO WRK-FEED-SKU WRK-FEED-NAME WRK-FEED-PRICE
004170             WRK-FEED-DESC.
004180
0041902200-EXIT.
004200
004210    EXIT.
004220
004230*-----------------------------------------------------------------
004240*   2300 - SKU, NAME AND PRICE ARE REQUIRED ON EVERY FEED ROW -
004250*   DESCRIPTION IS THE ONLY OPTIONAL FIELD.  CR1151 MADE SURE A
004260*   BLANK PRICE TEXT IS CAUGHT HERE, RATHER THAN FALLING THROUGH
004270*   TO THE PRICE VALIDATION PARAGRAPH BELOW AND BEING ACCEPTED AS
004280*   A ZERO PRICE.
004290*-----------------------------------------------------------------
004300
0043102300-EDIT-REQUIRED-FIELDS.
004320
004330    IF WRK-FEED-SKU   EQUAL SPACES
004340    OR WRK-FEED-NAME  EQUAL SPACES
004350    OR WRK-FEED-PRICE EQUAL SPACES
004360        MOVE "N" TO W-WRK-ROW-IS-VALID
004370        MOVE "Missing required fields (sku, name, price)"
004380            TO WRK-ERROR-MESSAGE-TEXT
004390        PERFORM 2700-ADD-ERROR-TABLE-ENTRY THRU 2700-EXIT.
004400
0044102300-EXIT.
004420
004430    EXIT.
004440
004450*-----------------------------------------------------------------
004460*   2400 - UPSERT.  THE LOOKUP DECIDES REWRITE-VS-WRITE - A FEED
004470*   IS A FULL REPLACEMENT OF WHATEVER FIELDS IT CARRIES, SO EVERY
004480*   UPSERTED RECORD IS FORCED ACTIVE REGARDLESS OF WHAT WAS ON
004490*   PRODMAST BEFORE (THE FEED CARRIES NO ACTIVE FLAG OF ITS OWN -
004500*   THAT IS MAINTAINED THROUGH product-maintenance, NOT THROUGH
004510*   THE NIGHTLY BULK LOAD).
004520*-----------------------------------------------------------------
004530
0045402400-UPSERT-THE-PRODUCT-RECORD.
004550
004560*   SKU IS UPPER-CASED BEFORE THE LOOKUP SO A FEED ROW CANNOT
004570*   ACCIDENTALLY CREATE A SECOND PRODMAST RECORD THAT DIFFERS
004580*   FROM AN EXISTING ONE ONLY IN CASE.
004590    INSPECT WRK-FEED-SKU CONVERTING
004600        "abcdefghijklmnopqrstuvwxyz"
004610        TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004620
004630    MOVE WRK-FEED-SKU TO PROD-SKU.
004640    MOVE "Y" TO W-FOUND-PRODUCT-RECORD.
004650    PERFORM LOOK-FOR-PRODUCT-RECORD.
004660
004670    MOVE WRK-FEED-NAME TO PROD-NAME.
004680    MOVE WSP-PRICE-VALUE TO PROD-PRICE.
004690    MOVE WRK-FEED-DESC TO PROD-DESC.
004700    MOVE "Y" TO PROD-ACTIVE.
004710
004720    IF FOUND-PRODUCT-RECORD
004730        REWRITE PRODUCT-REC
004740            INVALID KEY
004750                DISPLAY "*** REWRITE FAILED ON PRODMAST - "
004760                    PROD-SKU
004770    ELSE
004780        WRITE PRODUCT-REC
004790            INVALID KEY
004800                DISPLAY "*** WRITE FAILED ON PRODMAST - "
004810                    PROD-SKU.
004820
0048302400-EXIT.
004840
004850    EXIT.
004860
004870*-----------------------------------------------------------------
004880*   2500 - NOT CURRENTLY FIRED BY ANY PATH THROUGH THIS PROGRAM.
004890*-----------------------------------------------------------------
004900
0049102500-LOG-MISSING-FIELDS.
004920
004930*   Kept for symmetry with 2600 - 2300-EDIT-REQUIRED-FIELDS builds
004940*   the message inline since there is only the one required-field
004950*   message text.
004960
0049702500-EXIT.
004980
004990    EXIT.
005000
005010*-----------------------------------------------------------------
005020*   2600 - BUILD THE "INVALID PRICE" ERROR MESSAGE, QUOTING THE
005030*   OFFENDING TEXT EXACTLY AS IT CAME OFF THE FEED SO OPERATIONS
005040*   CAN SEE WHAT WAS ACTUALLY SENT.
005050*-----------------------------------------------------------------
005060
0050702600-LOG-INVALID-PRICE.
005080
005090    MOVE SPACES TO WRK-ERROR-MESSAGE-TEXT.
005100    STRING "Invalid price '" DELIMITED BY SIZE
005110           WRK-FEED-PRICE    DELIMITED BY SPACE
005120           "'"               DELIMITED BY SIZE
005130        INTO WRK-ERROR-MESSAGE-TEXT.
005140
005150    PERFORM 2700-ADD-ERROR-TABLE-ENTRY THRU 2700-EXIT.
005160
0051702600-EXIT.
005180
005190    EXIT.
005200
005210*-----------------------------------------------------------------
005220*   2700 - CR1140 - THE ERROR TABLE HOLDS AT MOST 100 ENTRIES.
005230*   WRK-ROWS-ERRORS KEEPS COUNTING PAST 100 SO THE OVERFLOW
005240*   TRAILER LINE IN STEP 3400 CAN STILL REPORT HOW MANY MORE
005250*   ERRORS THERE WERE BEYOND THE ONES ACTUALLY RETAINED - A BAD
005260*   FEED USED TO FILL SESSOUT AND RUN THE JOB OUT OF SPACE BEFORE
005270*   THIS CAP WENT IN.
005280*-----------------------------------------------------------------
005290
0053002700-ADD-ERROR-TABLE-ENTRY.
005310
005320    ADD 1 TO WRK-ROWS-ERRORS.
005330
005340    IF WRK-ERROR-TABLE-COUNT < 100
005350        ADD 1 TO WRK-ERROR-TABLE-COUNT
005360        COMPUTE ERR-ROW-NUM (WRK-ERROR-TABLE-COUNT) =
005370            WRK-ROWS-PROCESSED + 1
005380        MOVE WRK-ERROR-MESSAGE-TEXT
005390            TO ERR-MESSAGE (WRK-ERROR-TABLE-COUNT).
005400
0054102700-EXIT.
005420
005430    EXIT.
005440
005450*-----------------------------------------------------------------
005460*   3000 - CLOSE THE WORK FILES, WRITE THE RUN SUMMARY.  RUNS ON
005470*   EVERY PATH THROUGH THIS PROGRAM, INCLUDING AN ABORTED ONE -
005480*   SESSOUT MUST ALWAYS CARRY SOME RECORD OF WHAT HAPPENED.
005490*-----------------------------------------------------------------
005500
0055103000-FINALIZE-THE-RUN.
005520
005530*   SESS-PROCESSED IS SET FROM WRK-TOTAL-ROWS, NOT
005540*   WRK-ROWS-PROCESSED - A SHORT RUN THAT WAS ABORTED MID-FEED
005550*   STILL REPORTS THE FULL ROW COUNT FOUND BY THE 1100 PRE-PASS,
005560*   SINCE THAT IS THE NUMBER SESS-PCT BELOW IS MEASURED AGAINST.
005570    MOVE WRK-TOTAL-ROWS TO SESS-TOTAL-ROWS.
005580    MOVE WRK-TOTAL-ROWS TO SESS-PROCESSED.
005590    MOVE WRK-ROWS-SUCCESS TO SESS-SUCCESS.
005600    MOVE WRK-ROWS-ERRORS TO SESS-ERRORS.
005610
005620    IF NOT RUN-ABORTED
005630        MOVE "COMPLETED" TO SESS-STATUS.
005640
005650    PERFORM 3100-COMPUTE-PROGRESS-PERCENT THRU 3100-EXIT.
005660
005670*   ONLY CLOSE WHAT 1000-INITIALIZE-THE-RUN ACTUALLY MANAGED TO
005680*   OPEN - SEE THE NOTE ON THE TWO "IS-OPEN" FLAGS UP THERE.
005690    IF FEED-FILE-IS-OPEN
005700        CLOSE PRODUCT-FEED-FILE.
005710    IF PRODUCT-FILE-IS-OPEN
005720        CLOSE PRODUCT-FILE.
005730
005740    OPEN OUTPUT SESSION-FILE.
005750    PERFORM 3200-WRITE-HEADER-LINES THRU 3200-EXIT.
005760    PERFORM 3300-WRITE-COUNTS-LINE THRU 3300-EXIT.
005770    PERFORM 3400-WRITE-ERROR-LINES THRU 3400-EXIT.
005780    CLOSE SESSION-FILE.
005790
0058003000-EXIT.
005810
005820    EXIT.
005830
005840*-----------------------------------------------------------------
005850*   3100 - CR1318 - SESS-PCT IS ROUNDED HALF-UP, NOT TRUNCATED,
005860*   SO A RUN THAT IS 99.6% COMPLETE DOES NOT DISPLAY AS 99% ON
005870*   THE SUMMARY.  A ZERO-ROW FEED IS REPORTED AS ZERO PERCENT
005880*   RATHER THAN DIVIDING BY ZERO.
005890*-----------------------------------------------------------------
005900
0059103100-COMPUTE-PROGRESS-PERCENT.
005920
005930    IF SESS-TOTAL-ROWS EQUAL ZERO
005940        MOVE ZERO TO SESS-PCT
005950    ELSE
005960        COMPUTE SESS-PCT ROUNDED =
005970            (SESS-PROCESSED / SESS-TOTAL-ROWS) * 100.
005980
0059903100-EXIT.
006000
006010    EXIT.
006020
006030*-----------------------------------------------------------------
006040*   3200 - FILENAME/SESSION-ID LINE, THEN THE STATUS LINE.
006050*-----------------------------------------------------------------
006060
0060703200-WRITE-HEADER-LINES.
006080
006090    MOVE SESS-FILENAME TO HDR-FILENAME.
006100    MOVE SESS-ID TO HDR-SESSION-ID.
006110    MOVE SESS-HEADER-LINE TO SESSION-PRINT-LINE.
006120    WRITE SESSION-PRINT-LINE.
006130
006140    MOVE SESS-STATUS TO HDR-STATUS.
006150    MOVE SESS-HEADER-LINE-2 TO SESSION-PRINT-LINE.
006160    WRITE SESSION-PRINT-LINE.
006170
0061803200-EXIT.
006190
006200    EXIT.
006210
006220*-----------------------------------------------------------------
006230*   3300 - ONE LINE WITH ALL FIVE RUN COUNTS TOGETHER (TOTAL,
006240*   PROCESSED, SUCCESS, ERRORS, PERCENT COMPLETE).
006250*-----------------------------------------------------------------
006260
0062703300-WRITE-COUNTS-LINE.
006280
006290    MOVE SESS-TOTAL-ROWS TO CNT-TOTAL.
006300    MOVE SESS-PROCESSED TO CNT-PROCESSED.
006310    MOVE SESS-SUCCESS TO CNT-SUCCESS.
006320    MOVE SESS-ERRORS TO CNT-ERRORS.
006330    MOVE SESS-PCT TO CNT-PCT.
006340    MOVE SESS-COUNTS-LINE TO SESSION-PRINT-LINE.
006350    WRITE SESSION-PRINT-LINE.
006360
0063703300-EXIT.
006380
006390    EXIT.
006400
006410*-----------------------------------------------------------------
006420*   3400 - CR1140 - ONE LINE PER RETAINED ERROR-TABLE ENTRY, THEN
006430*   AN OVERFLOW TRAILER ONLY WHEN THE RUN ACTUALLY HIT MORE THAN
006440*   100 ERRORS - A CLEAN OR LIGHTLY-ERRORED RUN NEVER PRINTS THE
006450*   TRAILER LINE AT ALL.
006460*-----------------------------------------------------------------
006470
0064803400-WRITE-ERROR-LINES.
006490
006500    MOVE ZERO TO WRK-ERR-IDX.
006510    PERFORM 3410-WRITE-ONE-ERROR-LINE
006520        VARYING WRK-ERR-IDX FROM 1 BY 1
006530            UNTIL WRK-ERR-IDX GREATER THAN WRK-ERROR-TABLE-COUNT.
006540
006550    IF WRK-ROWS-ERRORS GREATER THAN 100
006560        COMPUTE WRK-OVERFLOW-COUNT = WRK-ROWS-ERRORS - 100
006570        MOVE WRK-OVERFLOW-COUNT TO TRL-OVERFLOW-COUNT
006580        MOVE SESS-TRAILER-LINE TO SESSION-PRINT-LINE
006590        WRITE SESSION-PRINT-LINE.
006600
0066103400-EXIT.
006620
006630    EXIT.
006640
006650*-----------------------------------------------------------------
006660*   ONE RETAINED ERROR-TABLE ENTRY, PRINTED AS "Row NNNNNNN:
006670*   <MESSAGE>".
006680*-----------------------------------------------------------------
006690
0067003410-WRITE-ONE-ERROR-LINE.
006710
006720    MOVE ERR-ROW-NUM (WRK-ERR-IDX) TO ERL-ROW-NUM.
006730    MOVE ERR-MESSAGE (WRK-ERR-IDX) TO ERL-MESSAGE.
006740    MOVE SESS-ERROR-LINE TO SESSION-PRINT-LINE.
006750    WRITE SESSION-PRINT-LINE.
006760
006770*-----------------------------------------------------------------
006780*   4000 - FIRE THE BULK-IMPORT-COMPLETED EVENT (CR1094).  NOTHING
006790*   IS SENT WHEN THE RUN ABORTED BEFORE PROCESSING EVER STARTED -
006800*   A FAILED OPEN IS NOT A COMPLETED IMPORT, AND SUBSCRIBERS
006810*   WOULD HAVE NO MEANINGFUL COUNTS TO ACT ON ANYWAY.
006820*-----------------------------------------------------------------
006830
0068404000-FIRE-COMPLETION-EVENT.
006850
006860    IF NOT RUN-ABORTED
006870        MOVE "BULK-IMPORT-COMPLETED" TO WHF-EVENT-TYPE
006880        MOVE SPACES TO WHF-DETAIL
006890        STRING "total=" DELIMITED BY SIZE
006900               CNT-TOTAL DELIMITED BY SIZE
006910               " success=" DELIMITED BY SIZE
006920               CNT-SUCCESS DELIMITED BY SIZE
006930               " errors=" DELIMITED BY SIZE
006940               CNT-ERRORS DELIMITED BY SIZE
006950            INTO WHF-DETAIL
006960        OPEN OUTPUT NOTIFY-FILE
006970        PERFORM FIRE-WEBHOOKS-FOR-EVENT
006980        CLOSE NOTIFY-FILE.
006990
0070004000-EXIT.
007010
007020    EXIT.
007030
007040*-----------------------------------------------------------------
007050*   SHARED PARAGRAPHS - SAME PRICE VALIDATION, PRODUCT LOOKUP AND
007060*   WEBHOOK DELIVERY LOGIC USED BY product-maintenance (CR1098).
007070*-----------------------------------------------------------------
007080
007090COPY "PL-VALIDATE-PRICE.CBL".
007100COPY "PL-LOOK-FOR-PRODUCT-RECORD.CBL".
007110COPY "PL-FIRE-WEBHOOKS.CBL".
007120
