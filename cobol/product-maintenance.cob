000010IDENTIFICATION DIVISION.
000020PROGRAM-ID. product-maintenance.
000030AUTHOR. L. FORTUNATO.
000040INSTALLATION. MERIDIAN DATA PROCESSING - BATCH SYSTEMS GROUP.
000050DATE-WRITTEN. 11/02/1989.
000060DATE-COMPILED.
000070SECURITY. UNCLASSIFIED.
000080*-----------------------------------------------------------------
000090*   PRODUCT-MAINTENANCE  --  PRODUCT MASTER CREATE/CHANGE/DELETE
000100*-----------------------------------------------------------------
000110*   READS A BATCH OF MAINTENANCE TRANSACTIONS (PRODTRAN) - ONE
000120*   CREATE, CHANGE, OR DELETE REQUEST PER RECORD - AND APPLIES
000130*   EACH AGAINST THE PRODUCT MASTER (PRODMAST).  FIRES A
000140*   PRODUCT-CREATED, PRODUCT-UPDATED, OR PRODUCT-DELETED EVENT
000150*   FOR EVERY TRANSACTION THAT IS ACTUALLY APPLIED.
000160*-----------------------------------------------------------------
000170*                        C H A N G E   L O G
000180*-----------------------------------------------------------------
000190* 1989-11-02 LF  CR1091  PROGRAM WRITTEN (CREATE/CHANGE ONLY).
000200* 1989-11-05 LF  CR1093  ADDED THE DELETE TRANSACTION.
000210* 1989-11-09 LF  CR1094  ADDED WEBHOOK NOTIFICATION PER
000220*                         TRANSACTION.
000230* 1989-11-18 LF  CR1098  PRICE VALIDATION MOVED TO THE SHARED
000240*                         PL-VALIDATE-PRICE PARAGRAPH.
000250* 1990-04-02 LF  CR1162  REJECT A CHANGE TRANSACTION THAT RENAMES
000260*                         A SKU ONTO A DIFFERENT EXISTING PRODUCT.
000270* 1991-09-14 RM  CR1210  ACTIVE FLAG ON A CHANGE TRANSACTION NOW
000280*                         TREATS ANY VALUE OTHER THAN A TRUTHY
000290*                         FLAG AS 'N' INSTEAD OF LEAVING THE OLD
000300*                         VALUE.
000310* 1998-11-30 RM  CR1244  Y2K REVIEW - DATE-WRITTEN EXPANDED TO A
000320*                         4-DIGIT YEAR. NO 2-DIGIT YEARS IN THIS
000330*                         PROGRAM'S LOGIC.
000340* 1999-01-18 RM  CR1250  CONFIRMED CLEAN ON Y2K ROLLOVER TEST RUN.
000350* 2002-05-20 DG  CR1360  ADDED THE RUN-TOTALS LINE TO THE PRINTED
000360*                         SUMMARY AT JOB END
000370*                         (CREATED/CHANGED/DELETED COUNTS) -
000380*                         OPERATIONS WANTED A QUICK CHECK WITHOUT
000390*                         READING THE FULL TRANSACTION LOG.
000400* 2003-11-04 DG  CR1389  ACTIVE FLAG DEFAULT CORRECTED - A BLANK
000410*                         FLAG ON A CREATE OR CHANGE TRANSACTION
000420*                         NOW DEFAULTS TO 'Y' AS THE INTAKE SPEC
000430*                         INTENDED, NOT 'N'. CREATE NEVER HONORED
000440*                         THIS FIELD AT ALL UNTIL NOW.
000450* 2004-02-19 DG  CR1405  A CHANGE TRANSACTION THAT RENAMES THE SKU
000460*                         NOW DELETES THE OLD PRODMAST RECORD AND
000470*                         WRITES THE NEW KEY INSTEAD OF REWRITING
000480*                         UNDER THE OLD KEY - REWRITE CANNOT
000490*                         CHANGE AN INDEXED FILE'S PRIME KEY AND
000500*                         WAS FAILING WITH AN INVALID KEY
000510*                         CONDITION.
000520*-----------------------------------------------------------------
000530
000540ENVIRONMENT DIVISION.
000550CONFIGURATION SECTION.
000560
000570SPECIAL-NAMES.
000580    C01 IS TOP-OF-FORM.
000590
000600INPUT-OUTPUT SECTION.
000610FILE-CONTROL.
000620
000630    SELECT TRANSACTION-FILE
000640        ASSIGN TO PRODTRAN
000650        ORGANIZATION IS LINE SEQUENTIAL
000660        FILE STATUS IS WS-TRANSACTION-FILE-STATUS.
000670
000680
000690    COPY "SLPRODCT.CBL".
000700    COPY "SLWEBHK.CBL".
000710    COPY "SLNOTIFY.CBL".
000720
000730DATA DIVISION.
000740FILE SECTION.
000750
000760    FD  TRANSACTION-FILE
000770        LABEL RECORDS ARE STANDARD.
000780
000790    01  TRAN-RECORD.
000800        05  TRAN-ACTION                PIC X(01).
000810            88  TRAN-IS-CREATE             VALUE "C".
000820            88  TRAN-IS-CHANGE             VALUE "U".
000830            88  TRAN-IS-DELETE             VALUE "D".
000840        05  TRAN-SKU                   PIC X(20).
000850        05  TRAN-NEW-SKU               PIC X(20).
000860        05  TRAN-NAME                  PIC X(40).
000870        05  TRAN-PRICE-TEXT            PIC X(10).
000880        05  TRAN-DESC                  PIC X(60).
000890        05  TRAN-ACTIVE-FLAG           PIC X(01).
000900        05  FILLER                     PIC X(08).
000910
000920    COPY "FDPRODCT.CBL".
000930    COPY "FDWEBHK.CBL".
000940    COPY "FDNOTIFY.CBL".
000950
000960WORKING-STORAGE SECTION.
000970
000980    COPY "WSPRICE.CBL".
000990    COPY "WSWEBHK.CBL".
001000
001010*   FILE STATUS BYTES FOR PRODTRAN AND PRODMAST - CHECKED BY
001020*   CONVENTION AFTER EACH OPEN/CLOSE BUT NOT AFTER EVERY READ,
001030*   SINCE THE AT END/INVALID KEY CLAUSES ALREADY COVER THE
001040*   CONDITIONS THIS PROGRAM CARES ABOUT ON THOSE VERBS.
001050    01  WS-TRANSACTION-FILE-STATUS     PIC X(02).
001060
001070    01  WS-PRODUCT-FILE-STATUS         PIC X(02).
001080
001090    01  W-END-OF-TRANSACTIONS          PIC X(01).
001100        88  END-OF-TRANSACTIONS            VALUE "Y".
001110
001120    01  W-FOUND-PRODUCT-RECORD         PIC X(01).
001130        88  FOUND-PRODUCT-RECORD           VALUE "Y".
001140
001150*   SET BY 3110-LOOK-FOR-COLLIDING-RECORD DURING A SKU RENAME -
001160*   SEPARATE FROM W-FOUND-PRODUCT-RECORD SO THE COLLISION CHECK
001170*   CANNOT BE CONFUSED WITH THE ORIGINAL FOUND/NOT-FOUND TEST ON
001180*   THE TRANSACTION'S OWN SKU.
001190    01  W-FOUND-COLLIDING-RECORD       PIC X(01).
001200        88  FOUND-COLLIDING-RECORD         VALUE "Y".
001210
001220    01  W-SKU-IS-CHANGING               PIC X(01).
001230        88  SKU-IS-CHANGING                 VALUE "Y".
001240
001250    01  W-TRAN-IS-REJECTED             PIC X(01).
001260        88  TRAN-IS-REJECTED               VALUE "Y".
001270
001280    77  WRK-REJECT-REASON              PIC X(60).
001290
001300    01  WRK-NEW-SKU-HOLD               PIC X(20).
001310
001320*   CR1360 - FOUR RUNNING COUNTS, PRINTED AS ONE SUMMARY LINE AT
001330*   JOB END BY 5000-PRINT-RUN-TOTALS.  COMP SINCE THESE ARE PURE
001340*   COUNTERS AND NEVER APPEAR ON A PRINTED OR TRANSMITTED RECORD
001350*   IN THIS FORM.
001360    01  WRK-RUN-TOTALS.
001370        05  WRK-CREATED-COUNT          COMP PIC S9(07).
001380        05  WRK-CHANGED-COUNT          COMP PIC S9(07).
001390        05  WRK-DELETED-COUNT          COMP PIC S9(07).
001400        05  WRK-REJECTED-COUNT         COMP PIC S9(07).
001410        05  FILLER                     PIC X(06).
001420
001430*   Holds the old record's fields across a DELETE so the
001440*   PRODUCT-DELETED event can carry what was removed, the way
001450*   PRODUCT-REC itself is erased by the DELETE statement.
001460    01  WRK-DELETED-PRODUCT.
001470        05  WRK-DELETED-SKU            PIC X(20).
001480        05  WRK-DELETED-NAME           PIC X(40).
001490        05  WRK-DELETED-PRICE          PIC S9(08)V99.
001500        05  WRK-DELETED-PRICE-EDIT REDEFINES WRK-DELETED-PRICE
001510                                       PIC S9(08)V99.
001520        05  FILLER                     PIC X(10).
001530
001540*   DISPLAY TARGET FOR THE CONSOLE/JOB LOG - RUN-TOTALS-DETAIL
001550*   BELOW IS MOVED INTO THIS FLAT 80-BYTE AREA SO THE LAYOUT
001560*   PRINTS THE SAME WAY REGARDLESS OF HOW THE OPERATING SYSTEM
001570*   FORMATS A DISPLAY OF A GROUP ITEM.
001580    01  RUN-TOTALS-LINE                PIC X(80).
001590
001600    01  RUN-TOTALS-DETAIL.
001610        05  FILLER                     PIC X(10)
001620            VALUE "CREATED : ".
001630        05  RTD-CREATED                PIC ZZZZZZ9.
001640        05  FILLER                     PIC X(03) VALUE SPACES.
001650        05  FILLER                     PIC X(10)
001660            VALUE "CHANGED : ".
001670        05  RTD-CHANGED                PIC ZZZZZZ9.
001680        05  FILLER                     PIC X(03) VALUE SPACES.
001690        05  FILLER                     PIC X(10)
001700            VALUE "DELETED : ".
001710        05  RTD-DELETED                PIC ZZZZZZ9.
001720        05  FILLER                     PIC X(03) VALUE SPACES.
001730        05  FILLER                     PIC X(10)
001740            VALUE "REJECTED: ".
001750        05  RTD-REJECTED               PIC ZZZZZZ9.
001760        05  FILLER                     PIC X(10) VALUE SPACES.
001770
001780PROCEDURE DIVISION.
001790
001800*-----------------------------------------------------------------
001810*   MAIN LINE - ONE TRANSACTION RECORD PER PASS THROUGH 1000,
001820*   DISPATCHED BY ACTION CODE TO THE RIGHT CREATE/CHANGE/DELETE
001830*   PARAGRAPH BELOW.  PRODMAST STAYS OPEN I-O FOR THE WHOLE RUN
001840*   SO CREATE AND DELETE CAN BOTH REACH IT WITHOUT REOPENING.
001850*-----------------------------------------------------------------
001860
0018700000-MAIN-LINE.
001880
001890    OPEN INPUT TRANSACTION-FILE.
001900    OPEN I-O PRODUCT-FILE.
001910    OPEN OUTPUT NOTIFY-FILE.
001920
001930*   FOUR COUNTERS FOR THE CR1360 RUN-TOTALS LINE - ZEROED HERE
001940*   SINCE THIS IS A ONE-SHOT BATCH STEP WITH NO CARRYOVER FROM
001950*   ANY PRIOR RUN.
001960    MOVE ZERO TO WRK-CREATED-COUNT WRK-CHANGED-COUNT
001970                 WRK-DELETED-COUNT WRK-REJECTED-COUNT.
001980
001990    MOVE "N" TO W-END-OF-TRANSACTIONS.
002000    READ TRANSACTION-FILE
002010        AT END MOVE "Y" TO W-END-OF-TRANSACTIONS.
002020
002030    PERFORM 1000-PROCESS-ONE-TRANSACTION THRU 1000-EXIT
002040        UNTIL END-OF-TRANSACTIONS.
002050
002060    PERFORM 5000-PRINT-RUN-TOTALS THRU 5000-EXIT.
002070
002080    CLOSE TRANSACTION-FILE.
002090    CLOSE PRODUCT-FILE.
002100    CLOSE NOTIFY-FILE.
002110
002120    STOP RUN.
002130
002140*-----------------------------------------------------------------
002150*   1000 - DISPATCH ONE TRANSACTION RECORD BY ACTION CODE.  EACH
002160*   OF THE THREE WORKER PARAGRAPHS SETS W-TRAN-IS-REJECTED AND
002170*   WRK-REJECT-REASON ON ANY FAILURE RATHER THAN ABORTING THE
002180*   RUN - ONE BAD TRANSACTION SHOULD NOT STOP THE WHOLE BATCH,
002190*   ONLY BE LOGGED AND SKIPPED.
002200*-----------------------------------------------------------------
002210
0022201000-PROCESS-ONE-TRANSACTION.
002230
002240    MOVE "N" TO W-TRAN-IS-REJECTED.
002250    MOVE SPACES TO WRK-REJECT-REASON.
002260
002270*   TRAN-ACTION IS A SINGLE CHARACTER - C/U/D - SO AT MOST ONE OF
002280*   THESE THREE IF TESTS CAN FIRE FOR ANY GIVEN RECORD.
002290    IF TRAN-IS-CREATE
002300        PERFORM 2000-PROCESS-CREATE-TRANSACTION THRU 2000-EXIT.
002310
002320    IF TRAN-IS-CHANGE
002330        PERFORM 3000-PROCESS-CHANGE-TRANSACTION THRU 3000-EXIT.
002340
002350    IF TRAN-IS-DELETE
002360        PERFORM 4000-PROCESS-DELETE-TRANSACTION THRU 4000-EXIT.
002370
002380*   CR1389/CR1405 HISTORY - A RECORD WHOSE ACTION CODE MATCHES
002390*   NONE OF THE THREE 88-LEVELS FALLS THROUGH HERE WITH
002400*   W-TRAN-IS-REJECTED STILL "N" AND IS SILENTLY COUNTED AS
002410*   NEITHER PROCESSED NOR REJECTED - THAT HAS NEVER COME UP IN
002420*   PRACTICE SINCE THE INTAKE STEP VALIDATES THE ACTION CODE
002430*   BEFORE THIS PROGRAM EVER SEES THE RECORD.
002440    IF TRAN-IS-REJECTED
002450        ADD 1 TO WRK-REJECTED-COUNT
002460        DISPLAY "*** TRANSACTION REJECTED - " TRAN-SKU " - "
002470            WRK-REJECT-REASON.
002480
002490    READ TRANSACTION-FILE
002500        AT END MOVE "Y" TO W-END-OF-TRANSACTIONS.
002510
0025201000-EXIT.
002530
002540    EXIT.
002550
002560*-----------------------------------------------------------------
002570*   2000 - CREATE.  REJECTS ON MISSING REQUIRED FIELDS, A
002580*   DUPLICATE SKU, OR A BAD PRICE (CR1098 - VALIDATION SHARED
002590*   WITH product-import VIA PL-VALIDATE-PRICE.CBL SO BOTH
002600*   PROGRAMS AGREE ON WHAT "VALID" MEANS).
002610*-----------------------------------------------------------------
002620
0026302000-PROCESS-CREATE-TRANSACTION.
002640
002650*   SKU, NAME AND PRICE ARE THE ONLY FIELDS A CREATE CANNOT LIVE
002660*   WITHOUT - DESCRIPTION AND THE ACTIVE FLAG BOTH HAVE SENSIBLE
002670*   DEFAULTS BELOW.
002680    IF TRAN-SKU EQUAL SPACES
002690    OR TRAN-NAME EQUAL SPACES
002700    OR TRAN-PRICE-TEXT EQUAL SPACES
002710        MOVE "Y" TO W-TRAN-IS-REJECTED
002720        MOVE "Missing required fields (sku, name, price)"
002730            TO WRK-REJECT-REASON
002740        GO TO 2000-EXIT.
002750
002760*   SKU IS UPPER-CASED BEFORE THE LOOKUP AND BEFORE IT IS WRITTEN
002770*   TO PRODMAST SO THE SAME PRODUCT CANNOT BE CREATED TWICE UNDER
002780*   TWO DIFFERENT CASINGS OF THE SAME SKU.
002790    INSPECT TRAN-SKU CONVERTING
002800        "abcdefghijklmnopqrstuvwxyz"
002810        TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002820
002830    MOVE TRAN-SKU TO PROD-SKU.
002840    MOVE "Y" TO W-FOUND-PRODUCT-RECORD.
002850    PERFORM LOOK-FOR-PRODUCT-RECORD.
002860
002870    IF FOUND-PRODUCT-RECORD
002880        MOVE "Y" TO W-TRAN-IS-REJECTED
002890        MOVE "Product with this SKU already exists"
002900            TO WRK-REJECT-REASON
002910        GO TO 2000-EXIT.
002920
002930    MOVE TRAN-PRICE-TEXT TO WSP-PRICE-TEXT.
002940    PERFORM VALIDATE-AND-ROUND-PRICE.
002950    IF NOT WSP-PRICE-IS-VALID
002960        MOVE "Y" TO W-TRAN-IS-REJECTED
002970        MOVE "Invalid price" TO WRK-REJECT-REASON
002980        GO TO 2000-EXIT.
002990
003000    MOVE TRAN-NAME TO PROD-NAME.
003010    MOVE WSP-PRICE-VALUE TO PROD-PRICE.
003020    MOVE TRAN-DESC TO PROD-DESC.
003030
003040*   CR1389 - A BLANK ACTIVE FLAG ON A CREATE TRANSACTION DEFAULTS
003050*   TO ACTIVE ("Y"), MATCHING THE INTAKE SPEC.  BEFORE THIS FIX
003060*   CREATE IGNORED THE FIELD ENTIRELY AND NEVER SET PROD-ACTIVE
003070*   AT ALL, LEAVING WHATEVER GARBAGE WAS SITTING IN THE RECORD
003080*   AREA.
003090    IF TRAN-ACTIVE-FLAG EQUAL SPACES OR "Y" OR "1" OR "T"
003100        MOVE "Y" TO PROD-ACTIVE
003110    ELSE
003120        MOVE "N" TO PROD-ACTIVE.
003130
003140    WRITE PRODUCT-REC
003150        INVALID KEY
003160            DISPLAY "*** WRITE FAILED ON PRODMAST - " PROD-SKU.
003170
003180    ADD 1 TO WRK-CREATED-COUNT.
003190
003200*   CR1094 - EVERY TRANSACTION THAT ACTUALLY CHANGES PRODMAST
003210*   FIRES A WEBHOOK EVENT THROUGH THE SHARED PL-FIRE-WEBHOOKS.CBL
003220*   PARAGRAPH - A REJECTED TRANSACTION NEVER GETS HERE.
003230    MOVE "PRODUCT-CREATED" TO WHF-EVENT-TYPE.
003240    STRING "sku=" DELIMITED BY SIZE
003250           PROD-SKU DELIMITED BY SPACE
003260           " price=" DELIMITED BY SIZE
003270           PROD-PRICE DELIMITED BY SIZE
003280        INTO WHF-DETAIL.
003290    PERFORM FIRE-WEBHOOKS-FOR-EVENT.
003300
0033102000-EXIT.
003320
003330    EXIT.
003340
003350*-----------------------------------------------------------------
003360*   3000 - CHANGE.  ANY FIELD LEFT BLANK ON THE TRANSACTION IS
003370*   LEFT UNCHANGED ON PRODMAST (PARTIAL UPDATE) - EXCEPT THE
003380*   ACTIVE FLAG, WHICH CR1210 MADE ALWAYS-SET SINCE A BLANK ON
003390*   THAT ONE FIELD IS A VALID TRUTHY VALUE, NOT "LEAVE ALONE".
003400*-----------------------------------------------------------------
003410
0034203000-PROCESS-CHANGE-TRANSACTION.
003430
003440    MOVE TRAN-SKU TO PROD-SKU.
003450    MOVE "Y" TO W-FOUND-PRODUCT-RECORD.
003460    PERFORM LOOK-FOR-PRODUCT-RECORD.
003470
003480    IF NOT FOUND-PRODUCT-RECORD
003490        MOVE "Y" TO W-TRAN-IS-REJECTED
003500        MOVE "Product not found" TO WRK-REJECT-REASON
003510        GO TO 3000-EXIT.
003520
003530*   TRAN-NEW-SKU IS ONLY POPULATED WHEN THE TRANSACTION IS
003540*   ACTUALLY RENAMING THE PRODUCT - A BLANK, OR A VALUE EQUAL TO
003550*   THE EXISTING SKU, MEANS THE KEY IS NOT CHANGING AND THE
003560*   COLLISION CHECK BELOW CAN BE SKIPPED ENTIRELY.
003570    MOVE "N" TO W-SKU-IS-CHANGING.
003580    MOVE SPACES TO WRK-NEW-SKU-HOLD.
003590
003600    IF TRAN-NEW-SKU NOT EQUAL SPACES
003610    AND TRAN-NEW-SKU NOT EQUAL TRAN-SKU
003620        PERFORM 3100-CHECK-FOR-SKU-COLLISION THRU 3100-EXIT
003630        IF TRAN-IS-REJECTED
003640            GO TO 3000-EXIT
003650        INSPECT TRAN-NEW-SKU CONVERTING
003660            "abcdefghijklmnopqrstuvwxyz"
003670            TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
003680        MOVE TRAN-NEW-SKU TO WRK-NEW-SKU-HOLD
003690        MOVE "Y" TO W-SKU-IS-CHANGING.
003700
003710    IF TRAN-PRICE-TEXT NOT EQUAL SPACES
003720        MOVE TRAN-PRICE-TEXT TO WSP-PRICE-TEXT
003730        PERFORM VALIDATE-AND-ROUND-PRICE
003740        IF NOT WSP-PRICE-IS-VALID
003750            MOVE "Y" TO W-TRAN-IS-REJECTED
003760            MOVE "Invalid price" TO WRK-REJECT-REASON
003770            GO TO 3000-EXIT
003780        MOVE WSP-PRICE-VALUE TO PROD-PRICE.
003790
003800    IF TRAN-NAME NOT EQUAL SPACES
003810        MOVE TRAN-NAME TO PROD-NAME.
003820
003830    IF TRAN-DESC NOT EQUAL SPACES
003840        MOVE TRAN-DESC TO PROD-DESC.
003850
003860*   CR1210 - UNLIKE NAME/PRICE/DESC ABOVE, THE ACTIVE FLAG IS
003870*   ALWAYS SET FROM THE TRANSACTION, NEVER LEFT ALONE - A BLANK
003880*   HERE MEANS "ACTIVE", NOT "NO CHANGE".
003890    IF TRAN-ACTIVE-FLAG EQUAL SPACES OR "Y" OR "1" OR "T"
003900        MOVE "Y" TO PROD-ACTIVE
003910    ELSE
003920        MOVE "N" TO PROD-ACTIVE.
003930
003940*   CR1405 - THE SKU IS THE PRIME KEY OF PRODMAST, AND A REWRITE
003950*   CANNOT CHANGE A RECORD'S KEY ON AN INDEXED FILE - IT WAS
003960*   FAILING WITH AN INVALID KEY CONDITION BEFORE THIS FIX.  A KEY
003970*   CHANGE IS NOW DONE AS A DELETE UNDER THE OLD KEY FOLLOWED BY
003980*   A WRITE UNDER THE NEW ONE.  AN UNCHANGED KEY STILL TAKES THE
003990*   PLAIN REWRITE PATH IT ALWAYS HAS.
004000    IF SKU-IS-CHANGING
004010        DELETE PRODUCT-REC
004020            INVALID KEY
004030                DISPLAY "*** DELETE FAILED ON PRODMAST - "
004040                    PROD-SKU
004050        MOVE WRK-NEW-SKU-HOLD TO PROD-SKU
004060        WRITE PRODUCT-REC
004070            INVALID KEY
004080                DISPLAY "*** WRITE FAILED ON PRODMAST - " PROD-SKU
004090    ELSE
004100        REWRITE PRODUCT-REC
004110            INVALID KEY
004120                DISPLAY "*** REWRITE FAILED ON PRODMAST - "
004130                    PROD-SKU.
004140
004150    ADD 1 TO WRK-CHANGED-COUNT.
004160
004170    MOVE "PRODUCT-UPDATED" TO WHF-EVENT-TYPE.
004180    STRING "sku=" DELIMITED BY SIZE
004190           PROD-SKU DELIMITED BY SPACE
004200           " price=" DELIMITED BY SIZE
004210           PROD-PRICE DELIMITED BY SIZE
004220        INTO WHF-DETAIL.
004230    PERFORM FIRE-WEBHOOKS-FOR-EVENT.
004240
0042503000-EXIT.
004260
004270    EXIT.
004280
004290*-----------------------------------------------------------------
004300*   3100 - SKU-COLLISION CHECK FOR A RENAME.  PROD-SKU IS
004310*   TEMPORARILY SWAPPED TO THE CANDIDATE NEW KEY TO DRIVE THE
004320*   LOOKUP, THEN RESTORED TO THE TRANSACTION'S ORIGINAL KEY
004330*   BEFORE RETURNING - THE CALLER (3000, ABOVE) STILL NEEDS
004340*   PROD-SKU POINTING AT THE RECORD IT ALREADY HAS POSITIONED.
004350*-----------------------------------------------------------------
004360
0043703100-CHECK-FOR-SKU-COLLISION.
004380
004390    MOVE TRAN-NEW-SKU TO PROD-SKU.
004400    INSPECT PROD-SKU CONVERTING
004410        "abcdefghijklmnopqrstuvwxyz"
004420        TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004430    MOVE "Y" TO W-FOUND-COLLIDING-RECORD.
004440    PERFORM 3110-LOOK-FOR-COLLIDING-RECORD THRU 3110-EXIT.
004450
004460    IF FOUND-COLLIDING-RECORD
004470        MOVE "Y" TO W-TRAN-IS-REJECTED
004480        MOVE "New SKU collides with another product"
004490            TO WRK-REJECT-REASON.
004500
004510*   Put the original key back - the candidate key was only swapped
004520*   in above to drive the duplicate-key lookup.
004530    MOVE TRAN-SKU TO PROD-SKU.
004540
0045503100-EXIT.
004560
004570    EXIT.
004580
004590*-----------------------------------------------------------------
004600*   3110 - READ BY KEY FOR THE COLLISION CHECK.  THIS IS A
004610*   SEPARATE SMALL PARAGRAPH RATHER THAN SHARING
004620*   LOOK-FOR-PRODUCT-RECORD BECAUSE THE SHARED PARAGRAPH ASSUMES
004630*   IT IS LOOKING FOR THE TRANSACTION'S OWN RECORD (USED TO
004640*   DECIDE FOUND/NOT-FOUND FOR CREATE/CHANGE/DELETE), NOT A
004650*   THIRD, UNRELATED RECORD THAT HAPPENS TO SHARE A CANDIDATE KEY.
004660*-----------------------------------------------------------------
004670
0046803110-LOOK-FOR-COLLIDING-RECORD.
004690
004700    READ PRODUCT-FILE
004710        INVALID KEY
004720            MOVE "N" TO W-FOUND-COLLIDING-RECORD.
004730
004740*-----------------------------------------------------------------
004750*   4000 - DELETE.  THE OLD RECORD'S FIELDS ARE SAVED TO
004760*   WRK-DELETED-PRODUCT BEFORE THE DELETE STATEMENT RUNS, SINCE
004770*   PRODUCT-REC ITSELF IS ERASED BY THEN AND THE PRODUCT-DELETED
004780*   EVENT STILL NEEDS TO REPORT WHAT WAS REMOVED.
004790*-----------------------------------------------------------------
004800
0048104000-PROCESS-DELETE-TRANSACTION.
004820
004830    MOVE TRAN-SKU TO PROD-SKU.
004840    MOVE "Y" TO W-FOUND-PRODUCT-RECORD.
004850    PERFORM LOOK-FOR-PRODUCT-RECORD.
004860
004870    IF NOT FOUND-PRODUCT-RECORD
004880        MOVE "Y" TO W-TRAN-IS-REJECTED
004890        MOVE "Product not found" TO WRK-REJECT-REASON
004900        GO TO 4000-EXIT.
004910
004920    MOVE PROD-SKU TO WRK-DELETED-SKU.
004930    MOVE PROD-NAME TO WRK-DELETED-NAME.
004940    MOVE PROD-PRICE TO WRK-DELETED-PRICE.
004950
004960    DELETE PRODUCT-FILE RECORD
004970        INVALID KEY
004980            DISPLAY "*** DELETE FAILED ON PRODMAST - " PROD-SKU.
004990
005000    ADD 1 TO WRK-DELETED-COUNT.
005010
005020*   WRK-DELETED-PRICE-EDIT IS THE SAME BYTES AS WRK-DELETED-PRICE
005030*   VIEWED WITHOUT A SIGN, SO THE WEBHOOK DETAIL TEXT BELOW DOES
005040*   NOT CARRY A STRAY SIGN CHARACTER THE WAY A SIGNED NUMERIC-EDIT
005050*   MOVE WOULD.
005060    MOVE "PRODUCT-DELETED" TO WHF-EVENT-TYPE.
005070    STRING "sku=" DELIMITED BY SIZE
005080           WRK-DELETED-SKU DELIMITED BY SPACE
005090           " price=" DELIMITED BY SIZE
005100           WRK-DELETED-PRICE-EDIT DELIMITED BY SIZE
005110        INTO WHF-DETAIL.
005120    PERFORM FIRE-WEBHOOKS-FOR-EVENT.
005130
0051404000-EXIT.
005150
005160    EXIT.
005170
005180*-----------------------------------------------------------------
005190*   5000 - PRINT THE RUN-TOTALS LINE (CR1360).  OPERATIONS ASKED
005200*   FOR A SINGLE-LINE SUMMARY OF THE BATCH SO THEY DO NOT HAVE TO
005210*   READ THE WHOLE TRANSACTION LOG TO SEE WHETHER A RUN WENT
005220*   CLEAN.
005230*-----------------------------------------------------------------
005240
0052505000-PRINT-RUN-TOTALS.
005260
005270    MOVE WRK-CREATED-COUNT TO RTD-CREATED.
005280    MOVE WRK-CHANGED-COUNT TO RTD-CHANGED.
005290    MOVE WRK-DELETED-COUNT TO RTD-DELETED.
005300    MOVE WRK-REJECTED-COUNT TO RTD-REJECTED.
005310    MOVE RUN-TOTALS-DETAIL TO RUN-TOTALS-LINE.
005320    DISPLAY RUN-TOTALS-LINE.
005330
0053405000-EXIT.
005350
005360    EXIT.
005370
005380*-----------------------------------------------------------------
005390*   SHARED PARAGRAPHS - PRICE VALIDATION, PRODUCT LOOKUP AND
005400*   WEBHOOK DELIVERY ARE THE SAME ACROSS THE PRODUCT PROGRAMS, SO
005410*   THEY LIVE IN THEIR OWN COPYBOOKS INSTEAD OF BEING RETYPED IN
005420*   EACH ONE (CR1098 FOR THE PRICE PARAGRAPH).
005430*-----------------------------------------------------------------
005440
005450COPY "PL-VALIDATE-PRICE.CBL".
005460COPY "PL-LOOK-FOR-PRODUCT-RECORD.CBL".
005470COPY "PL-FIRE-WEBHOOKS.CBL".
005480
