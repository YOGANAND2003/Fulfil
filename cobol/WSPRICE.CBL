000010* WSPRICE.CBL
000020*-----------------------------------------------------------------
000030*   WORKING-STORAGE to be used by PL-VALIDATE-PRICE.CBL.
000040*
000050*   Variable the calling paragraph must set before the PERFORM:
000060*      WSP-PRICE-TEXT     --- the price exactly as it came off the
000070*                              feed or transaction line, trimmed
000080*
000090*   Variables returned to the calling paragraph:
000100*      WSP-PRICE-IS-VALID --- 88-level, true when WSP-PRICE-TEXT
000110*                              parsed as a non-negative decimal
000120*      WSP-PRICE-VALUE    --- the parsed amount, rounded half-up
000130*      to
000140*                              2 decimal places (S9(8)V99, zero
000150*                              when invalid)
000160*-----------------------------------------------------------------
000170* 1998-11-04 LF  CR1092  Member written for price validation,
000180*                         shared by the import job and the
000190*                         maintenance job.
000200* 1998-12-01 LF  CR1105  Fixed truncation of prices with more than
000210*                         2 decimal digits - now rounds instead.
000220*-----------------------------------------------------------------
000230
000240    01  WSP-PRICE-TEXT                 PIC X(10).
000250
000260    01  WSP-PRICE-SIGN-TEST            PIC X(01).
000270
000280    01  W-WSP-PRICE-IS-VALID           PIC X(01).
000290        88  WSP-PRICE-IS-VALID             VALUE "Y".
000300
000310    01  WSP-PRICE-VALUE                PIC S9(8)V99.
000320
000330*   Whole-number text is right justified and the leading spaces
000340*   are replaced by zeros before the REDEFINES below is read as
000350*   9(08) - that way "19" and "00000019" parse to the same value.
000360    01  WSP-WHOLE-TEXT                 PIC X(08) JUSTIFIED RIGHT.
000370    01  WSP-WHOLE-NUMERIC REDEFINES WSP-WHOLE-TEXT
000380                                       PIC 9(08).
000390
000400*   Fraction text stays left justified - the first digit after the
000410*   decimal point is the tenths place - and trailing spaces are
000420*   replaced by zeros so ".5" parses as ".5000", not ".0005".
000430    01  WSP-FRAC-TEXT                  PIC X(04).
000440    01  WSP-FRAC-NUMERIC REDEFINES WSP-FRAC-TEXT
000450                                       PIC 9(04).
000460
000470*   Scratch area used while COMPUTE ROUNDED collapses the whole
000480*   and fraction parts back to 2 decimal places - same bytes
000490*   viewed two ways, the idiom wsdate.cbl uses for
000500*   GDTV-DATE-MM-DD-CCYY.
000510    01  WSP-SCRATCH-AMOUNT             PIC S9(08)V9999.
000520    01  WSP-SCRATCH-AMOUNT-ALT REDEFINES WSP-SCRATCH-AMOUNT.
000530        05  WSP-SCRATCH-WHOLE          PIC S9(08).
000540        05  WSP-SCRATCH-FRACTION       PIC 9(04).
000550